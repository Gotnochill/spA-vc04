000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID. ELASCRV.
000120       AUTHOR.     R CHIRINOS.
000130       INSTALLATION.  LIFE SCIENCE DISTRIBUTION - PRICING GROUP.
000140       DATE-WRITTEN.  07/11/1998.
000150       DATE-COMPILED.
000160       SECURITY.   NON-CONFIDENTIAL.
000170      *===============================================================
000180      *  ELASCRV -- DEMAND ELASTICITY CURVE
000190      *---------------------------------------------------------------
000200      *  READS ONE SKU AND A LIST OF CANDIDATE PRICES (FIRST PRICE IS
000210      *  THE REFERENCE PRICE).  FOR EACH CANDIDATE PRICE, PROJECTS
000220      *  DEMAND AND REVENUE UNDER A CONSTANT-ELASTICITY MODEL AND
000230      *  PICKS THE REVENUE-MAXIMIZING PRICE.
000240      *===============================================================
000250      *  MAINT LOG
000260      *  DATE     BY   TICKET   DESCRIPTION
000270      *  07/11/98  RCH  BCP-123  ORIGINAL PROGRAM
000280      *  01/06/99  RCH  BCP-140  ADDED FIXED-POINT X**1.2 APPROX TABLE
000290      *                          (X**1.2 = X * X**0.2) -- NO FLOATING
000300      *                          POINT ON THIS BOX
000310      *  02/09/00  RCH  BCP-166  Y2K -- NO DATE FIELDS ON THIS RECORD,
000320      *                          REVIEWED, NO CHANGE REQUIRED
000330      *  08/14/01  RCH  BCP-233  ELASOUT WAS NEVER FLAGGING THE WINNING
000340      *                          PRICE (SINGLE-PASS WRITE COULDN'T KNOW
000350      *                          IT YET) AND NEVER CARRIED THE -1.2
000360      *                          ELASTICITY COEFFICIENT.  NOW BUFFERS
000370      *                          THE CANDIDATE ROWS AND WRITES ELASOUT
000380      *                          ON A SECOND PASS ONCE THE BEST PRICE
000390      *                          IS KNOWN.
000400      *===============================================================
000410       ENVIRONMENT DIVISION.
000420       CONFIGURATION SECTION.
000430       SOURCE-COMPUTER.   IBM-370.
000440       OBJECT-COMPUTER.   IBM-370.
000450       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000460       INPUT-OUTPUT SECTION.
000470       FILE-CONTROL.
000480           SELECT INPUT-FILE ASSIGN TO ELASIN
000490              FILE STATUS IS FS-INPUT-FILE.
000500           SELECT CURVE-OUT  ASSIGN TO ELASOUT
000510              FILE STATUS IS FS-CURVE-OUT.
000520       DATA DIVISION.
000530       FILE SECTION.
000540       FD  INPUT-FILE RECORDING MODE F.
000550       01  ELAS-REQUEST-I.
000560           05  ELAS-SKU-I                PIC X(12).
000570           05  ELAS-PRICE-I OCCURS 20 TIMES
000580                                          PIC 9(05)V99.
000590      *
000600       FD  CURVE-OUT RECORDING MODE F.
000610       01  CURVE-OUT-REC.
000620           05  CURV-SKU-O                PIC X(12).
000630           05  CURV-PRICE-O              PIC 9(05)V99.
000640           05  CURV-DEMAND-O             PIC 9(07)V99.
000650           05  CURV-REVENUE-O            PIC 9(09)V99.
000660           05  CURV-ELASTICITY-O         PIC S9V9.
000670           05  CURV-OPTIMAL-FLAG-O       PIC X(01).
000680      *
000690       WORKING-STORAGE SECTION.
000700       01  FILE-STATUS-CODES.
000710           05  FS-INPUT-FILE             PIC X(02).
000720               88  INPUT-FILE-OK             VALUE '00'.
000730           05  FS-CURVE-OUT              PIC X(02).
000740               88  CURVE-OUT-OK              VALUE '00'.
000750      *
000760       77  PRICE-INDEX          PIC S9(4) COMP VALUE 0.
000770       77  TABLE-MAX            PIC S9(4) COMP VALUE 20.
000780       77  WS-ROW-COUNT-W       PIC S9(4) COMP VALUE 0.
000790       77  SW-END-OF-FILE       PIC X(01) VALUE SPACES.
000800           88  END-OF-FILE          VALUE 'Y'.
000810      *
000820       01  ELAS-PRICE-TABLE.
000830           05  ELAS-PRICE-ITEM OCCURS 20 TIMES
000840                INDEXED BY PRC-IDX
000850                                          PIC 9(05)V99.
000860      *
000870      *  RAW DUMP VIEW OF THE LOADED PRICE LADDER -- PRICING
000880      *  COMMITTEE ASKED FOR A ONE-SHOT DISPLAY WHEN A CURVE LOOKS
000890      *  SUSPICIOUS
000900       01  ELAS-PRICE-DUMP REDEFINES ELAS-PRICE-TABLE.
000910           05  ELAS-PRICE-DUMP-X         PIC X(140).
000920      *
000930      *  ROW BUFFER -- ELASOUT CAN'T BE WRITTEN UNTIL THE WHOLE
000940      *  CANDIDATE LADDER IS PROJECTED AND THE BEST PRICE IS KNOWN,
000950      *  SO THE FIRST PASS PARKS EACH ROW HERE AND THE SECOND PASS
000960      *  (120-WRITE-CURVE-ROW) WRITES THEM WITH THE FLAG SET RIGHT.
000970       01  WS-CURVE-ROW-TABLE.
000980           05  WS-CURVE-ROW OCCURS 20 TIMES
000990                INDEXED BY ROW-IDX.
001000               10  WS-ROW-PRICE-W        PIC 9(05)V99.
001010               10  WS-ROW-DEMAND-W       PIC 9(07)V99.
001020               10  WS-ROW-REVENUE-W      PIC 9(09)V99.
001030      *
001040      *  FIXED-POINT APPROXIMATION OF (REF/CAND)**0.2, KEYED BY THE
001050      *  RATIO ROUNDED TO THE NEAREST TENTH FROM 0.1 TO 3.0 -- HOLDS
001060      *  US TO THE +/- 0.5 PCT DEMAND TOLERANCE THE PRICING COMMITTEE
001070      *  SIGNED OFF ON, WITHOUT FLOATING-POINT MATH ON THIS BOX.
001080       01  WS-POW02-TABLE-VALUES.
001090           05  FILLER  PIC X(60) VALUE
001100          '063107250786083308710903093109560979100010191037105410701084'.
001110           05  FILLER  PIC X(60) VALUE
001120          '109911121125113711491160117111811191120112111220122912371246'.
001130       01  WS-POW02-TABLE REDEFINES WS-POW02-TABLE-VALUES.
001140           05  WS-POW02-ITEM OCCURS 30 TIMES
001150                INDEXED BY POW-IDX      PIC 9V999.
001160      *
001170       01  WS-CALC-FIELDS.
001180           05  WS-REF-PRICE-W            PIC 9(05)V99.
001190           05  WS-RATIO-W                PIC 9(03)V99.
001200           05  WS-RATIO-TENTHS-W         PIC 9(03).
001210           05  WS-POW02-W                PIC 9V999 VALUE 1.000.
001220           05  WS-DEMAND-W               PIC 9(07)V99.
001230           05  WS-REVENUE-W              PIC 9(09)V99.
001240           05  WS-BEST-REVENUE-W         PIC 9(09)V99 VALUE 0.
001250      *
001260      *  DEBUG DUMP VIEW -- SAME "RAW SNAPSHOT ON REQUEST" HABIT
001270      *  USED IN THE OTHER PRICING-GROUP PROGRAMS
001280       01  WS-CALC-DUMP REDEFINES WS-CALC-FIELDS.
001290           05  WS-CALC-DUMP-X            PIC X(50).
001300      *
001310       01  WS-BEST-PRICE-IDX-W       PIC S9(4) COMP VALUE 0.
001320       01  WS-BEST-PRICE-W           PIC 9(05)V99 VALUE 0.
001330      *
001340      *  RULE P3 -- CONSTANT-ELASTICITY EXPONENT THE PRICING
001350      *  COMMITTEE SIGNED OFF ON.  CARRIED TO ELASOUT SO A DOWNSTREAM
001360      *  READER DOESN'T HAVE TO GUESS WHAT MODEL PRODUCED THE CURVE.
001370       01  WS-ELASTICITY-COEF-W      PIC S9V9 VALUE -1.2.
001380      *
001390       PROCEDURE DIVISION.
001400           PERFORM 000-HOUSEKEEPING.
001410           PERFORM 100-CALCULATE-CURVE.
001420           PERFORM 900-WRAP-UP.
001430           GOBACK.
001440      *
001450       000-HOUSEKEEPING.
001460           INITIALIZE ELAS-PRICE-TABLE.
001470           OPEN INPUT  INPUT-FILE.
001480           OPEN OUTPUT CURVE-OUT.
001490           READ INPUT-FILE
001500           AT END MOVE 'Y' TO SW-END-OF-FILE.
001510           PERFORM 010-LOAD-PRICE-TABLE THRU 010-EXIT
001520              VARYING PRICE-INDEX FROM 1 BY 1
001530              UNTIL PRICE-INDEX > TABLE-MAX.
001540           MOVE ELAS-PRICE-ITEM (1) TO WS-REF-PRICE-W.
001550      *
001560       010-LOAD-PRICE-TABLE.
001570           MOVE ELAS-PRICE-I (PRICE-INDEX) TO
001580                ELAS-PRICE-ITEM (PRICE-INDEX).
001590       010-EXIT.
001600           EXIT.
001610      *
001620      *  RULE P3 -- ELASTICITY CURVE, ONE ROW PER CANDIDATE PRICE
001630       100-CALCULATE-CURVE.
001640           PERFORM 110-PROJECT-DEMAND THRU 110-EXIT
001650              VARYING PRICE-INDEX FROM 1 BY 1
001660              UNTIL PRICE-INDEX > TABLE-MAX
001670                 OR ELAS-PRICE-ITEM (PRICE-INDEX) = ZERO.
001680           COMPUTE WS-ROW-COUNT-W = PRICE-INDEX - 1.
001690           PERFORM 120-WRITE-CURVE-ROW THRU 120-EXIT
001700              VARYING PRICE-INDEX FROM 1 BY 1
001710              UNTIL PRICE-INDEX > WS-ROW-COUNT-W.
001720      *
001730       110-PROJECT-DEMAND.
001740           COMPUTE WS-RATIO-W ROUNDED =
001750               WS-REF-PRICE-W / ELAS-PRICE-ITEM (PRICE-INDEX)
001760           COMPUTE WS-RATIO-TENTHS-W =
001770               WS-RATIO-W * 10
001780           IF WS-RATIO-TENTHS-W < 1
001790              MOVE 1 TO WS-RATIO-TENTHS-W
001800           END-IF
001810           IF WS-RATIO-TENTHS-W > 30
001820              MOVE 30 TO WS-RATIO-TENTHS-W
001830           END-IF
001840           SET POW-IDX TO WS-RATIO-TENTHS-W
001850           MOVE WS-POW02-ITEM (POW-IDX) TO WS-POW02-W
001860           COMPUTE WS-DEMAND-W ROUNDED =
001870               100 * WS-RATIO-W * WS-POW02-W
001880           COMPUTE WS-REVENUE-W ROUNDED =
001890               ELAS-PRICE-ITEM (PRICE-INDEX) * WS-DEMAND-W
001900           IF WS-REVENUE-W > WS-BEST-REVENUE-W
001910              MOVE WS-REVENUE-W  TO WS-BEST-REVENUE-W
001920              MOVE ELAS-PRICE-ITEM (PRICE-INDEX)
001930                                   TO WS-BEST-PRICE-W
001940              MOVE PRICE-INDEX   TO WS-BEST-PRICE-IDX-W
001950           END-IF
001960           MOVE ELAS-PRICE-ITEM (PRICE-INDEX)
001970                                   TO WS-ROW-PRICE-W (PRICE-INDEX)
001980           MOVE WS-DEMAND-W        TO WS-ROW-DEMAND-W (PRICE-INDEX)
001990           MOVE WS-REVENUE-W       TO WS-ROW-REVENUE-W (PRICE-INDEX).
002000       110-EXIT.
002010           EXIT.
002020      *
002030       120-WRITE-CURVE-ROW.
002040           MOVE ELAS-SKU-I                 TO CURV-SKU-O
002050           MOVE WS-ROW-PRICE-W (PRICE-INDEX)
002060                                            TO CURV-PRICE-O
002070           MOVE WS-ROW-DEMAND-W (PRICE-INDEX)  TO CURV-DEMAND-O
002080           MOVE WS-ROW-REVENUE-W (PRICE-INDEX) TO CURV-REVENUE-O
002090           MOVE WS-ELASTICITY-COEF-W        TO CURV-ELASTICITY-O
002100           IF PRICE-INDEX = WS-BEST-PRICE-IDX-W
002110              MOVE 'Y'                      TO CURV-OPTIMAL-FLAG-O
002120           ELSE
002130              MOVE 'N'                      TO CURV-OPTIMAL-FLAG-O
002140           END-IF
002150           WRITE CURVE-OUT-REC.
002160       120-EXIT.
002170           EXIT.
002180      *
002190       900-WRAP-UP.
002200           DISPLAY 'ELASCRV - SKU: ' ELAS-SKU-I
002210           DISPLAY 'ELASCRV - ELASTICITY COEFFICIENT: '
002220                   WS-ELASTICITY-COEF-W
002230           DISPLAY 'ELASCRV - OPTIMAL PRICE: ' WS-BEST-PRICE-W
002240                   ' (LADDER ENTRY ' WS-BEST-PRICE-IDX-W ')'
002250           DISPLAY 'ELASCRV - OPTIMAL REVENUE: ' WS-BEST-REVENUE-W
002260           DISPLAY 'ELASCRV - PRICE LADDER DUMP: '
002270                   ELAS-PRICE-DUMP-X
002280           DISPLAY 'ELASCRV - CALC FIELDS DUMP: ' WS-CALC-DUMP-X
002290           CLOSE INPUT-FILE, CURVE-OUT
002300           DISPLAY 'End program ELASCRV'.
