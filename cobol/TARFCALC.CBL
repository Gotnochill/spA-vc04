000100      *================================================================*
000110      *   TARFCALC -- TARIFF CALC
000120      *================================================================*
000130       IDENTIFICATION DIVISION.
000140       PROGRAM-ID.   TARFCALC.
000150       AUTHOR.       R CHIRINOS.
000160       INSTALLATION. LIFE SCIENCE DISTRIBUTION - CUSTOMS GROUP.
000170       DATE-WRITTEN. 22-07-98.
000180       DATE-COMPILED.
000190       SECURITY.     NON-CONFIDENTIAL.
000200      *----------------------------------------------------------------
000210      *  FOR EACH INTERNATIONAL BASKET LINE, LOOKS UP THE HS-CODE
000220      *  TARIFF RATE AND WRITES A TARIFF-DETAIL RECORD; DOMESTIC
000230      *  BASKETS PASS THROUGH WITH A ZERO TOTAL AND NO DETAIL RECORDS.
000240      *  REPLACES THE OLD FAVRPT SINGLE-RECORD READ/COMPUTE/WRITE PASS
000250      *  -- SAME SHAPE, NOW CONTROL-BROKEN ON BASKET ID SINCE A
000260      *  BASKET CAN CARRY SEVERAL LINES.
000270      *----------------------------------------------------------------
000280      *  MAINT LOG
000290      *  DATE      BY   TICKET   DESCRIPTION
000300      *  07/22/98  RCH  BCP-125  ORIGINAL PROGRAM
000310      *  02/09/00  RCH  BCP-166  Y2K -- NO DATE FIELDS ON THIS RECORD,
000320      *                          REVIEWED, NO CHANGE REQUIRED
000330      *  09/14/01  RCH  BCP-201  DEFAULT ORIGIN COUNTRY IS ALWAYS 'US'
000340      *                          UNTIL THE SUPPLIER FEED CARRIES ITS
000350      *                          OWN ORIGIN CODE -- SEE 310
000360      *================================================================*
000370       ENVIRONMENT DIVISION.
000380       CONFIGURATION SECTION.
000390       SOURCE-COMPUTER.   IBM.
000400       OBJECT-COMPUTER.   IBM.
000410       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000420       INPUT-OUTPUT SECTION.
000430       FILE-CONTROL.
000440           SELECT PRODMAST      ASSIGN TO UT-S-PRODMST
000450                  ORGANIZATION IS SEQUENTIAL.
000460           SELECT BASKET        ASSIGN TO UT-S-BASKET
000470                  ORGANIZATION IS SEQUENTIAL.
000480           SELECT TARFOUT       ASSIGN TO UT-S-TARFOUT
000490                  ORGANIZATION IS SEQUENTIAL.
000500           SELECT RPTFILE       ASSIGN TO UT-S-TARFRPT
000510                  ORGANIZATION IS SEQUENTIAL.
000520       DATA DIVISION.
000530       FILE SECTION.
000540       FD  PRODMAST
000550           RECORDING MODE IS F
000560           LABEL RECORDS ARE STANDARD.
000570       01  PRODMAST-REC.
000580           COPY PRODREC.
000590      *
000600       FD  BASKET
000610           RECORDING MODE IS F
000620           LABEL RECORDS ARE STANDARD.
000630       01  BASKET-REC.
000640           COPY BSKTREC.
000650      *
000660       FD  TARFOUT
000670           RECORDING MODE IS F
000680           LABEL RECORDS ARE STANDARD.
000690       01  TAR-OUT-REC.
000700           05  TAR-BSK-ID-O            PIC X(10).
000710           05  TAR-SKU-O               PIC X(12).
000720           05  TAR-HS-CODE-O           PIC X(04).
000730           05  TAR-ITEM-VALUE-O        PIC S9(9)V99.
000740           05  TAR-RATE-O              PIC V9(04).
000750           05  TAR-AMOUNT-O            PIC S9(7)V99.
000760           05  FILLER                  PIC X(20).
000770      *
000780       FD  RPTFILE
000790           RECORDING MODE IS F
000800           BLOCK CONTAINS 0 RECORDS
000810           LABEL RECORDS ARE STANDARD.
000820       01  RPT-REC                     PIC X(80).
000830      *
000840       WORKING-STORAGE SECTION.
000850       01  FILE-STATUS-CODES.
000860           05  FS-PRODMAST              PIC XX.
000870               88  PRODMAST-OK              VALUE '00'.
000880               88  PRODMAST-EOF             VALUE '10'.
000890           05  FS-BASKET                PIC XX.
000900      *
000910       01  SW-END                      PIC X VALUE 'N'.
000920           88  SW-END-OF-BASKETS           VALUE 'Y'.
000930       01  SW-BASKET-IS-INTL           PIC X VALUE 'N'.
000940           88  BASKET-IS-INTL              VALUE 'Y'.
000950      *
000960       01  SUBSCRIPTS-AND-COUNTERS.
000970           05  CTR-BASKETS             PIC S9(5) COMP VALUE 0.
000980           05  CTR-INTL-BASKETS        PIC S9(5) COMP VALUE 0.
000990           05  CTR-LINES               PIC S9(5) COMP VALUE 0.
001000           05  WS-PROD-TABLE-CNT       PIC S9(4) COMP VALUE 0.
001010      *
001020      *  PRODUCT TABLE -- LOADED ONCE, SEARCHED BY SKU FOR HS-CODE
001030       01  WS-PROD-TABLE.
001040           05  WS-PROD-ENTRY OCCURS 2000 TIMES INDEXED BY PROD-IDX2.
001050               10  TBP-PROD-SKU        PIC X(12).
001060               10  TBP-HS-CODE         PIC X(04).
001070               10  FILLER              PIC X(93).
001080      *
001090      *  RULE T1 -- HS-CODE TARIFF RATE TABLE, UNKNOWN/BLANK = 0.0500
001100       01  HS-RATE-TABLE-VALUES.
001110           05  ROW1  PIC X(08) VALUE '38220350'.
001120           05  ROW2  PIC X(08) VALUE '90270250'.
001130           05  ROW3  PIC X(08) VALUE '39260450'.
001140           05  ROW4  PIC X(08) VALUE '70200300'.
001150       01  HS-RATE-TABLE REDEFINES HS-RATE-TABLE-VALUES.
001160           05  HS-RATE-ITEM OCCURS 4 TIMES INDEXED BY HS-IDX.
001170               10  HS-CODE-T           PIC X(04).
001180               10  HS-RATE-T           PIC V9(04).
001190      *
001200       01  WS-DATE-N.
001210           05  WS-RUN-YR-N             PIC 9(02).
001220           05  WS-RUN-MO-N             PIC 9(02).
001230           05  WS-RUN-DA-N             PIC 9(02).
001240       01  WS-DATE-X REDEFINES WS-DATE-N.
001250           05  WS-RUN-YR-X             PIC X(02).
001260           05  WS-RUN-MO-X             PIC X(02).
001270           05  WS-RUN-DA-X             PIC X(02).
001280      *
001290       01  WS-CALC-FIELDS.
001300           05  WS-ITEM-VALUE-W         PIC S9(9)V99.
001310           05  WS-RATE-W               PIC V9(04).
001320           05  WS-AMOUNT-W             PIC S9(7)V99.
001330           05  WS-BASKET-TOTAL-W       PIC S9(9)V99.
001340           05  WS-HS-CODE-W            PIC X(04).
001350      *
001360      *  DEBUG DUMP VIEW -- CUSTOMS GROUP WANTS A RAW SNAPSHOT WHEN
001370      *  A LINE'S TARIFF LOOKS WRONG (BCP-201).
001380       01  WS-CALC-DUMP REDEFINES WS-CALC-FIELDS.
001390           05  WS-CALC-DUMP-X          PIC X(39).
001400       01  WS-BASKET-KEY-SAVE          PIC X(10).
001410       01  WS-RUN-TOTAL-TARIFF         PIC S9(11)V99 VALUE 0.
001420      *
001430       01  WS-REPORT-LINES.
001440           02  RPT-TOTALS-LINE.
001450               05  FILLER              PIC X(15)
001460                   VALUE 'BASKETS/INTL: '.
001470               05  BASKETS-OUT         PIC Z(6)9.
001480               05  FILLER              PIC X(02) VALUE SPACES.
001490               05  INTL-BASKETS-OUT    PIC Z(6)9.
001500               05  FILLER              PIC X(15)
001510                   VALUE '  TOT TARIFF: '.
001520               05  TARIFF-OUT          PIC $Z,ZZZ,ZZ9.99.
001530               05  FILLER              PIC X(24) VALUE SPACES.
001540      *
001550       PROCEDURE DIVISION.
001560       000-TOP-LEVEL.
001570           ACCEPT WS-DATE-N FROM DATE
001580           DISPLAY 'INIT PROG TARFCALC..DATE: ' WS-DATE-X
001590           PERFORM OPEN-FILES.
001600           PERFORM CALCULO-ARANCEL UNTIL SW-END-OF-BASKETS.
001610           PERFORM TERMINAR.
001620           GOBACK.
001630      *
001640       OPEN-FILES.
001650           OPEN INPUT  PRODMAST.
001660           OPEN INPUT  BASKET.
001670           OPEN OUTPUT TARFOUT.
001680           OPEN OUTPUT RPTFILE.
001690           PERFORM 020-LOAD-PRODUCT  UNTIL PRODMAST-EOF.
001700           READ BASKET INTO BASKET-REC
001710              AT END SET SW-END-OF-BASKETS TO TRUE
001720           END-READ
001730           IF NOT SW-END-OF-BASKETS
001740              MOVE BSKT-ID-CPY TO WS-BASKET-KEY-SAVE
001750           END-IF.
001760      *
001770       020-LOAD-PRODUCT.
001780           READ PRODMAST
001790           AT END
001800              SET PRODMAST-EOF TO TRUE
001810           NOT AT END
001820              ADD 1 TO WS-PROD-TABLE-CNT
001830              MOVE PROD-SKU-CPY   TO TBP-PROD-SKU (WS-PROD-TABLE-CNT)
001840              MOVE PROD-HS-CODE-CPY TO TBP-HS-CODE (WS-PROD-TABLE-CNT)
001850           END-READ.
001860      *
001870      *  RULE T1 -- ONE BASKET, ALL ITS LINES
001880       CALCULO-ARANCEL.
001890           ADD 1 TO CTR-BASKETS
001900           MOVE 'N'  TO SW-BASKET-IS-INTL
001910           MOVE 0    TO WS-BASKET-TOTAL-W
001920           IF BSKT-DEST-CTRY-CPY NOT = 'US'
001930              SET BASKET-IS-INTL TO TRUE
001940              ADD 1 TO CTR-INTL-BASKETS
001950           END-IF
001960           PERFORM 310-ARANCEL-LINE
001970              UNTIL SW-END-OF-BASKETS
001980                 OR BSKT-ID-CPY NOT = WS-BASKET-KEY-SAVE
001990           ADD WS-BASKET-TOTAL-W TO WS-RUN-TOTAL-TARIFF
002000           IF NOT SW-END-OF-BASKETS
002010              MOVE BSKT-ID-CPY TO WS-BASKET-KEY-SAVE
002020           END-IF.
002030      *
002040       310-ARANCEL-LINE.
002050           ADD 1 TO CTR-LINES
002060           IF BASKET-IS-INTL
002070              COMPUTE WS-ITEM-VALUE-W =
002080                 BSKT-UNIT-PRICE-CPY * BSKT-QUANTITY-CPY
002090              MOVE SPACES TO WS-HS-CODE-W
002100              SET PROD-IDX2 TO 1
002110              SEARCH WS-PROD-ENTRY
002120                 AT END MOVE SPACES TO WS-HS-CODE-W
002130                 WHEN TBP-PROD-SKU (PROD-IDX2) = BSKT-SKU-CPY
002140                    MOVE TBP-HS-CODE (PROD-IDX2) TO WS-HS-CODE-W
002150              END-SEARCH
002160              PERFORM 320-RATE-LOOKUP
002170              COMPUTE WS-AMOUNT-W ROUNDED =
002180                 WS-ITEM-VALUE-W * WS-RATE-W
002190              ADD WS-AMOUNT-W TO WS-BASKET-TOTAL-W
002200              PERFORM 330-WRITE-DETAIL
002210           END-IF
002220           READ BASKET INTO BASKET-REC
002230              AT END SET SW-END-OF-BASKETS TO TRUE
002240           END-READ.
002250      *
002260      *  RULE T1 -- HS-CODE RATE TABLE LOOKUP, 0.0500 DEFAULT
002270       320-RATE-LOOKUP.
002280           SET HS-IDX TO 1
002290           MOVE 0.0500 TO WS-RATE-W
002300           IF WS-HS-CODE-W = SPACES
002310              MOVE '0000' TO WS-HS-CODE-W
002320           ELSE
002330              SEARCH HS-RATE-ITEM
002340                 AT END CONTINUE
002350                 WHEN HS-CODE-T (HS-IDX) = WS-HS-CODE-W
002360                    MOVE HS-RATE-T (HS-IDX) TO WS-RATE-W
002370              END-SEARCH
002380           END-IF.
002390      *
002400       330-WRITE-DETAIL.
002410           INITIALIZE TAR-OUT-REC
002420           MOVE BSKT-ID-CPY         TO TAR-BSK-ID-O
002430           MOVE BSKT-SKU-CPY        TO TAR-SKU-O
002440           MOVE WS-HS-CODE-W        TO TAR-HS-CODE-O
002450           MOVE WS-ITEM-VALUE-W     TO TAR-ITEM-VALUE-O
002460           MOVE WS-RATE-W           TO TAR-RATE-O
002470           MOVE WS-AMOUNT-W         TO TAR-AMOUNT-O
002480           WRITE TAR-OUT-REC
002490           DISPLAY 'LINE CALC DUMP: ' WS-CALC-DUMP-X.
002500      *
002510       TERMINAR.
002520           MOVE CTR-BASKETS         TO BASKETS-OUT
002530           MOVE CTR-INTL-BASKETS    TO INTL-BASKETS-OUT
002540           MOVE WS-RUN-TOTAL-TARIFF TO TARIFF-OUT
002550           WRITE RPT-REC FROM RPT-TOTALS-LINE
002560           DISPLAY 'BASKETS PROCESSED:   ' CTR-BASKETS
002570           DISPLAY 'INTL BASKETS:        ' CTR-INTL-BASKETS
002580           DISPLAY 'RUN TOTAL TARIFF:    ' WS-RUN-TOTAL-TARIFF
002590           DISPLAY 'END PROGR: TARFCALC'
002600           CLOSE PRODMAST, BASKET, TARFOUT, RPTFILE.
