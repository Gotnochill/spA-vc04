000100      *================================================================*
000110      *   INVGEN -- INVOICE GENERATION
000120      *================================================================*
000130       IDENTIFICATION DIVISION.
000140       PROGRAM-ID.   INVGEN.
000150       AUTHOR.       R CHIRINOS.
000160       INSTALLATION. LIFE SCIENCE DISTRIBUTION - BILLING GROUP.
000170       DATE-WRITTEN. 30-09-98.
000180       DATE-COMPILED.
000190       SECURITY.     NON-CONFIDENTIAL.
000200      *----------------------------------------------------------------
000210      *  FOR EACH BASKET (CONTROL BREAK ON BASKET ID), WRITES ONE
000220      *  INVOICE-LINE PER LINE AND ONE INVOICE-HEADER PER BASKET, WITH
000230      *  TAX, TARIFF, SHIPPING, SERVICE-FEE, HANDLING, INTERNATIONAL
000240      *  PROCESSING AND PROMOTION DISCOUNT ALL FOLDED IN.  THE BIGGEST
000250      *  PASS IN THE BILLING SUITE -- BUILT ON THE OLD CLIAMPRO CLAIM
000260      *  PROCESS SHAPE (SAME COPY-BOOK/HEADER-FOOTER/CONTROL-TOTAL
000270      *  HABITS, GO TO 900-ERROR ON OPEN FAILURE).
000280      *----------------------------------------------------------------
000290      *  MAINT LOG
000300      *  DATE      BY   TICKET   DESCRIPTION
000310      *  09/30/98  RCH  BCP-210  ORIGINAL PROGRAM
000320      *  11/18/98  RCH  BCP-215  ADDED FRAGILE HANDLING FEE PER
000330      *                          PACKAGING DEPT REQUEST -- SEE 240
000340      *  02/09/00  RCH  BCP-166  Y2K -- INVOICE NUMBER CARRIES A FULL
000350      *                          4-DIGIT YEAR (SEE WS-INVOICE-ID-W);
000360      *                          ADDED WS-INV-CENTURY WINDOW CONSTANT
000370      *                          SINCE THE SYSTEM DATE FEED IS STILL
000380      *                          ONLY 2-DIGIT.  REVIEWED AND TESTED.
000390      *  06/02/01  RCH  BCP-222  MARKETING WANTS THE INVOICE PROMO
000400      *                          DISCOUNT KEPT SEPARATE FROM PROMOAPL'S
000410      *                          STANDALONE REPORT -- RULE PR2, NOT
000420      *                          PR1.  DO NOT MERGE THE TWO CODE PATHS.
000430      *  09/17/01  RCH  BCP-238  PR2 SECOND TIER WAS NESTED INSIDE THE
000440      *                          ACADEMIC TEST SO NON-ACADEMIC BASKETS
000450      *                          OVER $1000 NEVER GOT THE 5% BREAK --
000460      *                          SPLIT OUT LIKE PROMOAPL DOES FOR PR1.
000470      *                          ALSO ADDED INVRPT DETAIL LINE PER
000480      *                          INVOICE -- CONTROL TOTALS ALONE DIDN'T
000490      *                          LET BILLING TRACE A SINGLE INVOICE.
000493      *  10/02/01  RCH  BCP-243  100-OPEN-FILES NEVER ACTUALLY TESTED
000494      *                          FS-CUSTMAST/FS-PRODMAST/FS-BASKET --
000495      *                          900-ERROR WAS DEAD CODE DESPITE THE
000496      *                          BANNER CLAIMING THE CLIAMPRO OPEN-
000497      *                          FAILURE HABIT.  ADDED THE IF NOT
000498      *                          -OK CHECKS SO A BAD OPEN ACTUALLY
000499      *                          ABENDS INSTEAD OF READING GARBAGE.
000500      *================================================================*
000510       ENVIRONMENT DIVISION.
000520       CONFIGURATION SECTION.
000530       SOURCE-COMPUTER.   IBM.
000540       OBJECT-COMPUTER.   IBM.
000550       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000560       INPUT-OUTPUT SECTION.
000570       FILE-CONTROL.
000580           SELECT CUSTMAST      ASSIGN TO UT-S-CUSTMST
000590                  ORGANIZATION IS SEQUENTIAL
000600                  FILE STATUS IS FS-CUSTMAST.
000610           SELECT PRODMAST      ASSIGN TO UT-S-PRODMST
000620                  ORGANIZATION IS SEQUENTIAL
000630                  FILE STATUS IS FS-PRODMAST.
000640           SELECT BASKET        ASSIGN TO UT-S-BASKET
000650                  ORGANIZATION IS SEQUENTIAL
000660                  FILE STATUS IS FS-BASKET.
000670           SELECT INVLOUT       ASSIGN TO UT-S-INVLINE
000680                  ORGANIZATION IS SEQUENTIAL.
000690           SELECT INVHOUT       ASSIGN TO UT-S-INVHDR
000700                  ORGANIZATION IS SEQUENTIAL.
000710           SELECT RPTFILE       ASSIGN TO UT-S-INVRPT
000720                  ORGANIZATION IS SEQUENTIAL.
000730       DATA DIVISION.
000740       FILE SECTION.
000750       FD  CUSTMAST
000760           RECORDING MODE IS F
000770           LABEL RECORDS ARE STANDARD.
000780       01  CUSTMAST-REC.
000790           COPY CUSTREC.
000800      *
000810       FD  PRODMAST
000820           RECORDING MODE IS F
000830           LABEL RECORDS ARE STANDARD.
000840       01  PRODMAST-REC.
000850           COPY PRODREC.
000860      *
000870       FD  BASKET
000880           RECORDING MODE IS F
000890           LABEL RECORDS ARE STANDARD.
000900       01  BASKET-REC.
000910           COPY BSKTREC.
000920      *
000930       FD  INVLOUT
000940           RECORDING MODE IS F
000950           LABEL RECORDS ARE STANDARD.
000960       01  INVL-OUT-REC.
000970           05  INVL-INV-ID-O           PIC X(21).
000980           05  INVL-SKU-O              PIC X(12).
000990           05  INVL-DESC-O             PIC X(40).
001000           05  INVL-QTY-O              PIC 9(05).
001010           05  INVL-UNIT-PRICE-O       PIC S9(7)V99.
001020           05  INVL-LINE-TOTAL-O       PIC S9(9)V99.
001030           05  INVL-TAX-RATE-O         PIC V9(04).
001040           05  INVL-TARIFF-RATE-O      PIC V9(04).
001050           05  FILLER                  PIC X(20).
001060      *
001070       FD  INVHOUT
001080           RECORDING MODE IS F
001090           LABEL RECORDS ARE STANDARD.
001100       01  INVH-OUT-REC.
001110           05  INVH-INV-ID-O           PIC X(21).
001120           05  INVH-CUST-ID-O          PIC X(10).
001130           05  INVH-SUBTOTAL-O         PIC S9(9)V99.
001140           05  INVH-TAX-TOTAL-O        PIC S9(9)V99.
001150           05  INVH-SHIPPING-O         PIC S9(7)V99.
001160           05  INVH-SERVICE-FEE-O      PIC S9(7)V99.
001170           05  INVH-HANDLING-O         PIC S9(3)V99.
001180           05  INVH-INTL-PROC-O        PIC S9(3)V99.
001190           05  INVH-PROMO-DISC-O       PIC S9(7)V99.
001200           05  INVH-TOTAL-O            PIC S9(9)V99.
001210           05  INVH-CURRENCY-O         PIC X(03).
001220           05  FILLER                  PIC X(20).
001230      *
001240       FD  RPTFILE
001250           RECORDING MODE IS F
001260           BLOCK CONTAINS 0 RECORDS
001270           LABEL RECORDS ARE STANDARD.
001280       01  RPT-REC                     PIC X(80).
001290      *
001300       WORKING-STORAGE SECTION.
001310       01  FILE-STATUS-CODES.
001320           05  FS-CUSTMAST              PIC XX.
001330               88  CUSTMAST-OK              VALUE '00'.
001340               88  CUSTMAST-EOF             VALUE '10'.
001350           05  FS-PRODMAST              PIC XX.
001360               88  PRODMAST-OK              VALUE '00'.
001370               88  PRODMAST-EOF             VALUE '10'.
001380           05  FS-BASKET                PIC XX.
001385              88  BASKET-OK                VALUE '00'.
001390      *
001400       01  SW-END                      PIC X VALUE 'N'.
001410           88  SW-END-OF-BASKETS           VALUE 'Y'.
001420       01  SW-BASKET-IS-INTL           PIC X VALUE 'N'.
001430           88  BASKET-IS-INTL              VALUE 'Y'.
001440       01  SW-BASKET-FRAGILE          PIC X VALUE 'N'.
001450           88  BASKET-HAS-FRAGILE          VALUE 'Y'.
001460      *
001470       01  SUBSCRIPTS-AND-COUNTERS.
001480           05  CTR-BASKETS             PIC S9(5) COMP VALUE 0.
001490           05  WS-TOTAL-QTY-W          PIC S9(7) COMP VALUE 0.
001500           05  CTR-INVOICES            PIC S9(5) COMP VALUE 0.
001510           05  CTR-LINES               PIC S9(5) COMP VALUE 0.
001520           05  WS-BASKET-LINE-CNT      PIC S9(5) COMP VALUE 0.
001530           05  WS-CUST-TABLE-CNT       PIC S9(4) COMP VALUE 0.
001540           05  WS-PROD-TABLE-CNT       PIC S9(4) COMP VALUE 0.
001550           05  WS-RUN-SEQ              PIC S9(8) COMP VALUE 0.
001560      *
001570      *  CUSTOMER TABLE -- LOADED ONCE, SEARCHED BY CUST-ID FOR
001580      *  SEGMENT (RULES V4/V7) AND COUNTRY (RULES V2/V6)
001590       01  WS-CUST-TABLE.
001600           05  WS-CUST-ENTRY OCCURS 500 TIMES INDEXED BY CUST-IDX2.
001610               10  TBC-CUST-ID         PIC X(10).
001620               10  TBC-CUST-SEGMENT    PIC X(20).
001630               10  TBC-CUST-COUNTRY    PIC X(02).
001640               10  FILLER              PIC X(18).
001650      *
001660      *  PRODUCT TABLE -- LOADED ONCE, SEARCHED BY SKU FOR NAME,
001670      *  CATEGORY (RULE V5) AND HS-CODE (RULE V2)
001680       01  WS-PROD-TABLE.
001690           05  WS-PROD-ENTRY OCCURS 2000 TIMES INDEXED BY PROD-IDX2.
001700               10  TBP-PROD-SKU        PIC X(12).
001710               10  TBP-PROD-NAME       PIC X(40).
001720               10  TBP-CATEGORY        PIC X(15).
001730               10  TBP-HS-CODE         PIC X(04).
001740               10  FILLER              PIC X(19).
001750      *
001760      *  RULE V1 -- DESTINATION-COUNTRY TAX RATE TABLE, OTHERS = 0.1000,
001770      *  REAGENTS/US EXEMPTION HANDLED SEPARATELY IN 211
001780       01  TAX-RATE-TABLE-VALUES.
001790           05  ROW1  PIC X(06) VALUE 'US0875'.
001800           05  ROW2  PIC X(06) VALUE 'CA1300'.
001810           05  ROW3  PIC X(06) VALUE 'GB2000'.
001820           05  ROW4  PIC X(06) VALUE 'DE1900'.
001830       01  TAX-RATE-TABLE REDEFINES TAX-RATE-TABLE-VALUES.
001840           05  TAX-RATE-ITEM OCCURS 4 TIMES INDEXED BY TAX-IDX.
001850               10  TAX-CTRY-T          PIC X(02).
001860               10  TAX-RATE-T          PIC V9(04).
001870      *
001880      *  RULE V2 -- HS-CODE TARIFF RATE TABLE, SAME RATES AS RULE T1,
001890      *  UNKNOWN/BLANK = 0.0500
001900       01  HS-RATE-TABLE-VALUES.
001910           05  ROW1  PIC X(08) VALUE '38220350'.
001920           05  ROW2  PIC X(08) VALUE '90270250'.
001930           05  ROW3  PIC X(08) VALUE '39260450'.
001940           05  ROW4  PIC X(08) VALUE '70200300'.
001950       01  HS-RATE-TABLE REDEFINES HS-RATE-TABLE-VALUES.
001960           05  HS-RATE-ITEM OCCURS 4 TIMES INDEXED BY HS-IDX.
001970               10  HS-CODE-T           PIC X(04).
001980               10  HS-RATE-T           PIC V9(04).
001990      *
002000      *  RULE V4 -- SEGMENT SERVICE FEE TABLE, OTHER = 0.0250
002010       01  SEG-FEE-TABLE-VALUES.
002020           05  FILLER  PIC X(24) VALUE 'ACADEMIC            0200'.
002030           05  FILLER  PIC X(24) VALUE 'BIOTECH-STARTUP     0250'.
002040           05  FILLER  PIC X(24) VALUE 'PHARMA-ENTERPRISE   0150'.
002050           05  FILLER  PIC X(24) VALUE 'RESEARCH-INSTITUTE  0200'.
002060       01  SEG-FEE-TABLE REDEFINES SEG-FEE-TABLE-VALUES.
002070           05  SEG-FEE-ITEM OCCURS 4 TIMES INDEXED BY FEE-IDX.
002080               10  SEG-FEE-NAME        PIC X(20).
002090               10  SEG-FEE-RATE-T      PIC V9(04).
002100      *
002110       01  WS-DATE-N.
002120           05  WS-RUN-YR-N             PIC 9(02).
002130           05  WS-RUN-MO-N             PIC 9(02).
002140           05  WS-RUN-DA-N             PIC 9(02).
002150       01  WS-DATE-X REDEFINES WS-DATE-N.
002160           05  WS-RUN-YR-X             PIC X(02).
002170           05  WS-RUN-MO-X             PIC X(02).
002180           05  WS-RUN-DA-X             PIC X(02).
002190      *
002200      *  INVOICE NUMBER -- BCP-166: 4-DIGIT YEAR VIA CENTURY WINDOW
002210       01  WS-INVOICE-ID-W.
002220           05  FILLER                  PIC X(04) VALUE 'INV-'.
002230           05  WS-INV-CENTURY-W        PIC 99 VALUE 20.
002240           05  WS-INV-YR-W             PIC 99.
002250           05  WS-INV-MO-W             PIC 99.
002260           05  WS-INV-DA-W             PIC 99.
002270           05  FILLER                  PIC X(01) VALUE '-'.
002280           05  WS-INV-SEQ-W            PIC 9(08).
002290      *
002300       01  WS-LINE-FIELDS.
002310           05  WS-LINE-TOTAL-W         PIC S9(9)V99.
002320           05  WS-LINE-TAX-RATE-W      PIC V9(04).
002330           05  WS-LINE-TARIFF-RATE-W   PIC V9(04).
002340           05  WS-ITEM-NAME-W          PIC X(40).
002350           05  WS-ITEM-CATEGORY-W      PIC X(15).
002360           05  WS-ITEM-HS-CODE-W       PIC X(04).
002370      *
002380       01  WS-CALC-FIELDS.
002390           05  WS-SUBTOTAL-W           PIC S9(9)V99.
002400           05  WS-TAX-ACCUM-W          PIC S9(9)V9999.
002410           05  WS-TAX-TOTAL-W          PIC S9(9)V99.
002420           05  WS-SHIPPING-W           PIC S9(7)V99.
002430           05  WS-SERVICE-FEE-W        PIC S9(7)V99.
002440           05  WS-HANDLING-W           PIC S9(3)V99.
002450           05  WS-INTL-PROC-W          PIC S9(3)V99.
002460           05  WS-RUSH-W               PIC S9(3)V99 VALUE 0.
002470           05  WS-PROMO-DISC-W         PIC S9(7)V99.
002480           05  WS-GRAND-TOTAL-W        PIC S9(9)V99.
002490      *
002500      *  DEBUG DUMP VIEW -- BILLING GROUP WANTS A RAW SNAPSHOT ON THE
002510      *  LAST BASKET WHEN A CUSTOMER DISPUTES AN INVOICE TOTAL
002520       01  WS-CALC-DUMP REDEFINES WS-CALC-FIELDS.
002530           05  WS-CALC-DUMP-X          PIC X(88).
002540      *
002550       01  WS-BASKET-KEY-SAVE          PIC X(10).
002560       01  WS-BASKET-CUST-ID-SAVE      PIC X(10).
002570       01  WS-BASKET-DEST-CTRY-SAVE    PIC X(02).
002580       01  WS-CUST-SEGMENT-SAVE        PIC X(20).
002590       01  WS-CUST-COUNTRY-SAVE        PIC X(02).
002600      *
002610       01  WS-SEG-FEE-RATE-W           PIC V9(04).
002620       01  WS-RUN-TOTAL-SUBTOTAL       PIC S9(11)V99 VALUE 0.
002630       01  WS-RUN-TOTAL-TAX            PIC S9(11)V99 VALUE 0.
002640       01  WS-RUN-TOTAL-GRAND          PIC S9(11)V99 VALUE 0.
002650      *
002660       01  WS-REPORT-LINES.
002670           02  RPT-DETAIL-LINE.
002680               05  FILLER              PIC X(08) VALUE 'INVOICE '.
002690               05  DTL-INV-ID          PIC X(21).
002700               05  FILLER              PIC X(06) VALUE ' CUST '.
002710               05  DTL-CUST-ID         PIC X(10).
002720               05  FILLER              PIC X(07) VALUE ' LINES '.
002730               05  DTL-LINE-CNT        PIC ZZ9.
002740               05  FILLER              PIC X(07) VALUE ' TOTAL '.
002750               05  DTL-TOTAL           PIC $Z,ZZZ,ZZZ,ZZ9.99.
002760               05  FILLER              PIC X(01) VALUE SPACE.
002770           02  RPT-TOTALS-LINE-1.
002780               05  FILLER              PIC X(20)
002790                   VALUE 'INVOICES WRITTEN:  '.
002800               05  INVOICES-OUT        PIC Z(6)9.
002810               05  FILLER              PIC X(54) VALUE SPACES.
002820           02  RPT-TOTALS-LINE-2.
002830               05  FILLER              PIC X(20)
002840                   VALUE 'RUN TOTAL SUBTOTAL: '.
002850               05  SUBTOTAL-OUT        PIC $Z,ZZZ,ZZZ,ZZ9.99.
002860               05  FILLER              PIC X(43) VALUE SPACES.
002870           02  RPT-TOTALS-LINE-3.
002880               05  FILLER              PIC X(20)
002890                   VALUE 'RUN TOTAL TAX:      '.
002900               05  TAX-OUT             PIC $Z,ZZZ,ZZZ,ZZ9.99.
002910               05  FILLER              PIC X(43) VALUE SPACES.
002920           02  RPT-TOTALS-LINE-4.
002930               05  FILLER              PIC X(20)
002940                   VALUE 'RUN GRAND TOTAL:    '.
002950               05  GRAND-OUT           PIC $Z,ZZZ,ZZZ,ZZ9.99.
002960               05  FILLER              PIC X(43) VALUE SPACES.
002970      *
002980       PROCEDURE DIVISION.
002990       000-TOP-LEVEL.
003000           ACCEPT WS-DATE-N FROM DATE
003010           DISPLAY 'INIT PROG INVGEN...DATE: ' WS-DATE-X
003020           PERFORM 100-OPEN-FILES.
003030           PERFORM 200-BASKET-PROCESS UNTIL SW-END-OF-BASKETS.
003040           PERFORM 300-TERMINAR.
003050           GOBACK.
003060      *
003070       100-OPEN-FILES.
003080           OPEN INPUT  CUSTMAST.
003081           IF NOT CUSTMAST-OK
003082              DISPLAY 'INVGEN - ERROR OPENING CUSTMAST'
003083              GO TO 900-ERROR.
003090           OPEN INPUT  PRODMAST.
003091           IF NOT PRODMAST-OK
003092              DISPLAY 'INVGEN - ERROR OPENING PRODMAST'
003093              GO TO 900-ERROR.
003100           OPEN INPUT  BASKET.
003101           IF NOT BASKET-OK
003102              DISPLAY 'INVGEN - ERROR OPENING BASKET'
003103              GO TO 900-ERROR.
003110           OPEN OUTPUT INVLOUT.
003120           OPEN OUTPUT INVHOUT.
003130           OPEN OUTPUT RPTFILE.
003140           PERFORM 010-LOAD-CUSTOMER  UNTIL CUSTMAST-EOF.
003150           PERFORM 020-LOAD-PRODUCT   UNTIL PRODMAST-EOF.
003160           MOVE WS-RUN-YR-N TO WS-INV-YR-W
003170           MOVE WS-RUN-MO-N TO WS-INV-MO-W
003180           MOVE WS-RUN-DA-N TO WS-INV-DA-W
003190           READ BASKET INTO BASKET-REC
003200              AT END SET SW-END-OF-BASKETS TO TRUE
003210           END-READ
003220           IF NOT SW-END-OF-BASKETS
003230              MOVE BSKT-ID-CPY TO WS-BASKET-KEY-SAVE
003240           END-IF.
003250      *
003260       010-LOAD-CUSTOMER.
003270           READ CUSTMAST
003280           AT END
003290              SET CUSTMAST-EOF TO TRUE
003300           NOT AT END
003310              ADD 1 TO WS-CUST-TABLE-CNT
003320              MOVE CUST-ID-CPY      TO TBC-CUST-ID (WS-CUST-TABLE-CNT)
003330              MOVE CUST-SEGMENT-CPY
003340                                TO TBC-CUST-SEGMENT (WS-CUST-TABLE-CNT)
003350              MOVE CUST-COUNTRY-CPY
003360                                TO TBC-CUST-COUNTRY (WS-CUST-TABLE-CNT)
003370           END-READ.
003380      *
003390       020-LOAD-PRODUCT.
003400           READ PRODMAST
003410           AT END
003420              SET PRODMAST-EOF TO TRUE
003430           NOT AT END
003440              ADD 1 TO WS-PROD-TABLE-CNT
003450              MOVE PROD-SKU-CPY     TO TBP-PROD-SKU (WS-PROD-TABLE-CNT)
003460              MOVE PROD-NAME-CPY    TO TBP-PROD-NAME (WS-PROD-TABLE-CNT)
003470              MOVE PROD-CATEGORY-CPY
003480                                 TO TBP-CATEGORY (WS-PROD-TABLE-CNT)
003490              MOVE PROD-HS-CODE-CPY TO TBP-HS-CODE (WS-PROD-TABLE-CNT)
003500           END-READ.
003510      *
003520      *  RULE INVOICE-GEN -- ONE BASKET, ONE INVOICE
003530       200-BASKET-PROCESS.
003540           ADD 1 TO CTR-BASKETS
003550           ADD 1 TO WS-RUN-SEQ
003560           MOVE WS-RUN-SEQ TO WS-INV-SEQ-W
003570           MOVE 0    TO WS-SUBTOTAL-W
003580           MOVE 0    TO WS-TAX-ACCUM-W
003590           MOVE 0    TO WS-TOTAL-QTY-W
003600           MOVE 0    TO WS-BASKET-LINE-CNT
003610           MOVE 'N'  TO SW-BASKET-FRAGILE
003620           MOVE BSKT-CUST-ID-CPY   TO WS-BASKET-CUST-ID-SAVE
003630           MOVE BSKT-DEST-CTRY-CPY TO WS-BASKET-DEST-CTRY-SAVE
003640           PERFORM 205-FIND-CUSTOMER
003650           PERFORM 210-CALCULATE-LINE
003660              UNTIL SW-END-OF-BASKETS
003670                 OR BSKT-ID-CPY NOT = WS-BASKET-KEY-SAVE
003680           PERFORM 220-CALCULATE-TAX
003690           PERFORM 230-CALCULATE-SHIPPING
003700           PERFORM 240-DYNAMIC-FIELDS
003710           PERFORM 250-CALCULATE-PROMO
003720           PERFORM 260-CALCULATE-TOTAL
003730           PERFORM 270-WRITE-HEADER
003740           IF NOT SW-END-OF-BASKETS
003750              MOVE BSKT-ID-CPY TO WS-BASKET-KEY-SAVE
003760           END-IF.
003770      *
003780      *  CUSTOMER LOOKUP -- SEGMENT (V4/V7) AND COUNTRY (V2/V6)
003790       205-FIND-CUSTOMER.
003800           MOVE SPACES TO WS-CUST-SEGMENT-SAVE
003810           MOVE SPACES TO WS-CUST-COUNTRY-SAVE
003820           SET CUST-IDX2 TO 1
003830           SEARCH WS-CUST-ENTRY
003840              AT END CONTINUE
003850              WHEN TBC-CUST-ID (CUST-IDX2) = WS-BASKET-CUST-ID-SAVE
003860                 MOVE TBC-CUST-SEGMENT (CUST-IDX2)
003870                                       TO WS-CUST-SEGMENT-SAVE
003880                 MOVE TBC-CUST-COUNTRY (CUST-IDX2)
003890                                       TO WS-CUST-COUNTRY-SAVE
003900           END-SEARCH
003910           MOVE 'N' TO SW-BASKET-IS-INTL
003920           IF WS-CUST-COUNTRY-SAVE NOT = WS-BASKET-DEST-CTRY-SAVE
003930              SET BASKET-IS-INTL TO TRUE
003940           END-IF.
003950      *
003960      *  RULE V1/V2 -- ONE LINE, WRITE INVOICE-LINE, ROLL SUBTOTAL
003970       210-CALCULATE-LINE.
003980           ADD 1 TO CTR-LINES
003990           ADD 1 TO WS-BASKET-LINE-CNT
004000           MOVE SPACES TO WS-ITEM-NAME-W
004010           MOVE SPACES TO WS-ITEM-CATEGORY-W
004020           MOVE SPACES TO WS-ITEM-HS-CODE-W
004030           SET PROD-IDX2 TO 1
004040           SEARCH WS-PROD-ENTRY
004050              AT END CONTINUE
004060              WHEN TBP-PROD-SKU (PROD-IDX2) = BSKT-SKU-CPY
004070                 MOVE TBP-PROD-NAME (PROD-IDX2)  TO WS-ITEM-NAME-W
004080                 MOVE TBP-CATEGORY (PROD-IDX2)   TO WS-ITEM-CATEGORY-W
004090                 MOVE TBP-HS-CODE (PROD-IDX2)    TO WS-ITEM-HS-CODE-W
004100           END-SEARCH
004110           IF WS-ITEM-CATEGORY-W = 'INSTRUMENTS'
004120                 OR WS-ITEM-CATEGORY-W = 'LAB-EQUIPMENT'
004130              SET BASKET-HAS-FRAGILE TO TRUE
004140           END-IF
004150           COMPUTE WS-LINE-TOTAL-W =
004160              BSKT-UNIT-PRICE-CPY * BSKT-QUANTITY-CPY
004170           ADD WS-LINE-TOTAL-W TO WS-SUBTOTAL-W
004180           ADD BSKT-QUANTITY-CPY TO WS-TOTAL-QTY-W
004190           PERFORM 211-DETERMINE-TAX-RATE
004200           PERFORM 212-DETERMINE-TARIFF-RATE
004210           ADD WS-LINE-TOTAL-W * WS-LINE-TAX-RATE-W TO WS-TAX-ACCUM-W
004220           PERFORM 213-WRITE-LINE
004230           READ BASKET INTO BASKET-REC
004240              AT END SET SW-END-OF-BASKETS TO TRUE
004250           END-READ.
004260      *
004270      *  RULE V1 -- TAX RATE BY DESTINATION COUNTRY, REAGENTS/US = 0
004280       211-DETERMINE-TAX-RATE.
004290           SET TAX-IDX TO 1
004300           MOVE 0.1000 TO WS-LINE-TAX-RATE-W
004310           SEARCH TAX-RATE-ITEM
004320              AT END CONTINUE
004330              WHEN TAX-CTRY-T (TAX-IDX) = WS-BASKET-DEST-CTRY-SAVE
004340                 MOVE TAX-RATE-T (TAX-IDX) TO WS-LINE-TAX-RATE-W
004350           END-SEARCH
004360           IF WS-ITEM-CATEGORY-W = 'REAGENTS'
004370                 AND WS-BASKET-DEST-CTRY-SAVE = 'US'
004380              MOVE 0.0000 TO WS-LINE-TAX-RATE-W
004390           END-IF.
004400      *
004410      *  RULE V2 -- LINE TARIFF RATE, ONLY WHEN COUNTRIES DIFFER
004420       212-DETERMINE-TARIFF-RATE.
004430           MOVE 0.0000 TO WS-LINE-TARIFF-RATE-W
004440           IF BASKET-IS-INTL
004450              SET HS-IDX TO 1
004460              MOVE 0.0500 TO WS-LINE-TARIFF-RATE-W
004470              IF WS-ITEM-HS-CODE-W NOT = SPACES
004480                 SEARCH HS-RATE-ITEM
004490                    AT END CONTINUE
004500                    WHEN HS-CODE-T (HS-IDX) = WS-ITEM-HS-CODE-W
004510                       MOVE HS-RATE-T (HS-IDX) TO WS-LINE-TARIFF-RATE-W
004520                 END-SEARCH
004530              END-IF
004540           END-IF.
004550      *
004560       213-WRITE-LINE.
004570           INITIALIZE INVL-OUT-REC
004580           MOVE WS-INVOICE-ID-W       TO INVL-INV-ID-O
004590           MOVE BSKT-SKU-CPY          TO INVL-SKU-O
004600           MOVE WS-ITEM-NAME-W        TO INVL-DESC-O
004610           MOVE BSKT-QUANTITY-CPY     TO INVL-QTY-O
004620           MOVE BSKT-UNIT-PRICE-CPY   TO INVL-UNIT-PRICE-O
004630           MOVE WS-LINE-TOTAL-W       TO INVL-LINE-TOTAL-O
004640           MOVE WS-LINE-TAX-RATE-W    TO INVL-TAX-RATE-O
004650           MOVE WS-LINE-TARIFF-RATE-W TO INVL-TARIFF-RATE-O
004660           WRITE INVL-OUT-REC.
004670      *
004680      *  RULE V8 STEP -- TAX TOTAL = SUM OF LINE TOTAL TIMES LINE RATE
004690       220-CALCULATE-TAX.
004700           COMPUTE WS-TAX-TOTAL-W ROUNDED = WS-TAX-ACCUM-W.
004710      *
004720      *  RULE V3 -- INVOICE SHIPPING
004730       230-CALCULATE-SHIPPING.
004740           COMPUTE WS-SHIPPING-W ROUNDED =
004750              15.00 + (2.00 * WS-TOTAL-QTY-W).
004760      *
004770      *  RULES V4, V5, V6 -- SERVICE FEE, FRAGILE HANDLING, INTL FEE;
004780      *  RUSH PROCESSING IS ALWAYS 0 ON THIS PASS (BCP-215)
004790       240-DYNAMIC-FIELDS.
004800           SET FEE-IDX TO 1
004810           MOVE 0.0250 TO WS-SEG-FEE-RATE-W
004820           SEARCH SEG-FEE-ITEM
004830              AT END CONTINUE
004840              WHEN SEG-FEE-NAME (FEE-IDX) = WS-CUST-SEGMENT-SAVE
004850                 MOVE SEG-FEE-RATE-T (FEE-IDX) TO WS-SEG-FEE-RATE-W
004860           END-SEARCH
004870           COMPUTE WS-SERVICE-FEE-W ROUNDED =
004880              WS-SUBTOTAL-W * WS-SEG-FEE-RATE-W
004890           IF BASKET-HAS-FRAGILE
004900              MOVE 25.00 TO WS-HANDLING-W
004910           ELSE
004920              MOVE 0     TO WS-HANDLING-W
004930           END-IF
004940           IF BASKET-IS-INTL
004950              MOVE 35.00 TO WS-INTL-PROC-W
004960           ELSE
004970              MOVE 0     TO WS-INTL-PROC-W
004980           END-IF
004990           MOVE 0 TO WS-RUSH-W.
005000      *
005010      *  RULE V7/PR2 -- INVOICE PROMOTION DISCOUNT, STORED NEGATIVE
005020       250-CALCULATE-PROMO.
005030           MOVE 0 TO WS-PROMO-DISC-W
005040           IF WS-CUST-SEGMENT-SAVE = 'ACADEMIC'
005050              IF WS-SUBTOTAL-W >= 100.00
005060                 ADD WS-SUBTOTAL-W * 0.10 TO WS-PROMO-DISC-W
005070              END-IF
005080           END-IF
005090           IF WS-SUBTOTAL-W >= 1000.00
005100              ADD WS-SUBTOTAL-W * 0.05 TO WS-PROMO-DISC-W
005110           END-IF.
005120      *
005130      *  RULE V8 -- GRAND TOTAL
005140       260-CALCULATE-TOTAL.
005150           COMPUTE WS-GRAND-TOTAL-W ROUNDED =
005160              WS-SUBTOTAL-W + WS-TAX-TOTAL-W + WS-SHIPPING-W +
005170              WS-SERVICE-FEE-W + WS-HANDLING-W + WS-INTL-PROC-W +
005180              WS-RUSH-W - WS-PROMO-DISC-W
005190           COMPUTE WS-PROMO-DISC-W ROUNDED = WS-PROMO-DISC-W * -1
005200           ADD WS-SUBTOTAL-W    TO WS-RUN-TOTAL-SUBTOTAL
005210           ADD WS-TAX-TOTAL-W   TO WS-RUN-TOTAL-TAX
005220           ADD WS-GRAND-TOTAL-W TO WS-RUN-TOTAL-GRAND.
005230      *
005240       270-WRITE-HEADER.
005250           ADD 1 TO CTR-INVOICES
005260           INITIALIZE INVH-OUT-REC
005270           MOVE WS-INVOICE-ID-W     TO INVH-INV-ID-O
005280           MOVE WS-BASKET-CUST-ID-SAVE TO INVH-CUST-ID-O
005290           MOVE WS-SUBTOTAL-W       TO INVH-SUBTOTAL-O
005300           MOVE WS-TAX-TOTAL-W      TO INVH-TAX-TOTAL-O
005310           MOVE WS-SHIPPING-W       TO INVH-SHIPPING-O
005320           MOVE WS-SERVICE-FEE-W    TO INVH-SERVICE-FEE-O
005330           MOVE WS-HANDLING-W       TO INVH-HANDLING-O
005340           MOVE WS-INTL-PROC-W      TO INVH-INTL-PROC-O
005350           MOVE WS-PROMO-DISC-W     TO INVH-PROMO-DISC-O
005360           MOVE WS-GRAND-TOTAL-W    TO INVH-TOTAL-O
005370           MOVE 'USD'               TO INVH-CURRENCY-O
005380           WRITE INVH-OUT-REC
005390           MOVE WS-INVOICE-ID-W        TO DTL-INV-ID
005400           MOVE WS-BASKET-CUST-ID-SAVE TO DTL-CUST-ID
005410           MOVE WS-BASKET-LINE-CNT     TO DTL-LINE-CNT
005420           MOVE WS-GRAND-TOTAL-W       TO DTL-TOTAL
005430           WRITE RPT-REC FROM RPT-DETAIL-LINE
005440           DISPLAY 'HEADER CALC DUMP: ' WS-CALC-DUMP-X.
005450      *
005460       300-TERMINAR.
005470           MOVE CTR-INVOICES         TO INVOICES-OUT
005480           MOVE WS-RUN-TOTAL-SUBTOTAL TO SUBTOTAL-OUT
005490           MOVE WS-RUN-TOTAL-TAX      TO TAX-OUT
005500           MOVE WS-RUN-TOTAL-GRAND    TO GRAND-OUT
005510           WRITE RPT-REC FROM RPT-TOTALS-LINE-1
005520           WRITE RPT-REC FROM RPT-TOTALS-LINE-2
005530           WRITE RPT-REC FROM RPT-TOTALS-LINE-3
005540           WRITE RPT-REC FROM RPT-TOTALS-LINE-4
005550           DISPLAY 'BASKETS PROCESSED:   ' CTR-BASKETS
005560           DISPLAY 'INVOICES WRITTEN:    ' CTR-INVOICES
005570           DISPLAY 'RUN TOTAL SUBTOTAL:  ' WS-RUN-TOTAL-SUBTOTAL
005580           DISPLAY 'RUN TOTAL TAX:       ' WS-RUN-TOTAL-TAX
005590           DISPLAY 'RUN GRAND TOTAL:     ' WS-RUN-TOTAL-GRAND
005600           DISPLAY 'END PROGR: INVGEN'
005610           CLOSE CUSTMAST, PRODMAST, BASKET, INVLOUT, INVHOUT, RPTFILE.
005620      *
005630       900-ERROR.
005640           DISPLAY 'INVGEN -- FILE OPEN ERROR, ABNORMAL END'
005650           STOP RUN.
