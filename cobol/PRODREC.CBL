000100***************************************************************
000200*  PRODREC  --  PRODUCT MASTER RECORD
000300*---------------------------------------------------------------
000400*  ONE ENTRY PER CATALOG SKU.  KEYED BY PROD-SKU-CPY, LOADED
000500*  TO AN IN-MEMORY TABLE AND SEARCHED BY KEY IN EVERY PROGRAM
000600*  THAT COPIES THIS MEMBER.  PROD-WEIGHT-KG-CPY OF ZERO MEANS
000700*  "WEIGHT NOT ON FILE" -- SHIPEST INFERS A CATEGORY AVERAGE.
000800*---------------------------------------------------------------
000900*  MAINT LOG
001000*  DATE     BY   TICKET   DESCRIPTION
001100*  05/12/98  RCH  BCP-118  ORIGINAL COPYBOOK FOR PRICING RUN
001200*  07/22/98  RCH  BCP-125  ADDED PROD-HS-CODE-CPY FOR TARIFF RUN
001300*  02/09/00  RCH  BCP-166  Y2K -- NO DATE FIELDS ON THIS RECORD,
001400*                          REVIEWED, NO CHANGE REQUIRED
001500*  09/14/01  RCH  BCP-201  WIDENED FILLER TO MATCH THE EXTRACT
001600*                          THE WAREHOUSE FEED SENDS US (~110 CH)
001700***************************************************************
001800 01  PROD-REC-CPY.
001900     05  PROD-SKU-CPY            PIC X(12).
002000     05  PROD-NAME-CPY           PIC X(40).
002100     05  PROD-CATEGORY-CPY       PIC X(15).
002200         88  PROD-CAT-REAGENTS       VALUE 'REAGENTS'.
002300         88  PROD-CAT-LAB-EQUIP      VALUE 'LAB-EQUIPMENT'.
002400         88  PROD-CAT-CONSUMABLES    VALUE 'CONSUMABLES'.
002500         88  PROD-CAT-INSTRUMENTS    VALUE 'INSTRUMENTS'.
002600         88  PROD-CAT-CHEMICALS      VALUE 'CHEMICALS'.
002700     05  PROD-SUPPLIER-CPY       PIC X(20).
002800     05  PROD-WEIGHT-KG-CPY      PIC 9(3)V9(3).
002900     05  PROD-BASE-PRICE-CPY     PIC S9(7)V99.
003000     05  PROD-HS-CODE-CPY        PIC X(04).
003100     05  FILLER                  PIC X(04).
