000100      *===============================================================
000110      *  SHIPEST -- SHIP ESTIMATE
000120      *===============================================================
000130       IDENTIFICATION DIVISION.
000140       PROGRAM-ID.  SHIPEST.
000150       AUTHOR. J SAYLES.
000160       INSTALLATION. LIFE SCIENCE DISTRIBUTION - SHIPPING GROUP.
000170       DATE-WRITTEN. 06/03/98.
000180       DATE-COMPILED.
000190       SECURITY. NON-CONFIDENTIAL.
000200      *---------------------------------------------------------------
000210      *  READS THE SORTED BASKET FILE AND CONTROL-BREAKS ON BSK-ID.
000220      *  ROLLS UP WEIGHT AND MERCHANDISE VALUE FOR EACH BASKET, RATES
000230      *  DOMESTIC/INTERNATIONAL ZONE PRICING WITH SURCHARGES, AND
000240      *  WRITES ONE SHIPPING-ESTIMATE RECORD PER BASKET WITH THREE
000250      *  CARRIER OPTIONS.  BUILT FROM THE OLD PATIENT-BILLING EDIT
000260      *  RUN -- SAME HOUSEKEEPING/MAINLINE/CLEANUP SHAPE, SAME TABLE-
000270      *  LOAD-THEN-SEARCH HABIT, NOW OVER BASKET LINES INSTEAD OF
000280      *  PATIENT RECORDS.
000290      *---------------------------------------------------------------
000300      *  MAINT LOG
000310      *  DATE     BY   TICKET   DESCRIPTION
000320      *  06/03/98  JS   BCP-122  ORIGINAL PROGRAM
000330      *  09/29/98  JS   BCP-129  ADDED CATEGORY-AVERAGE WEIGHT
000340      *                          INFERENCE FOR ZERO-WEIGHT SKUS
000350      *  01/06/99  JS   BCP-141  ADDED THREE CARRIER OPTIONS TO OUTPUT
000360      *                          RECORD PER TRAFFIC DEPT REQUEST
000370      *  02/09/00  JS   BCP-166  Y2K -- NO DATE FIELDS ON THIS RECORD,
000380      *                          REVIEWED, NO CHANGE REQUIRED
000390      *  03/30/01  JS   BCP-190  WIDENED BASKET COPYBOOK, SEE BSKTREC
000400      *  09/17/01  JS   BCP-240  110-ROLLUP-LINE STILL PRICED THE LINE
000410      *                          OFF PROD-IDX2 AFTER A FAILED SEARCH --
000420      *                          A MISSING SKU CORRUPTED THE BASKET
000430      *                          VALUE ROLL-UP.  NOW SKIPS THE VALUE ADD
000440      *                          WHEN THE SKU ISN'T ON FILE.
000441      *  10/02/01  JS   BCP-244  ZONE TABLE BASE COSTS WERE PACKED ONE
000442      *                          DIGIT TOO WIDE (DOMESTIC SHOWING
000443      *                          85.00 INSTEAD OF 8.50, ETC) -- EVERY
000444      *                          ESTIMATE WAS OVERCHARGING THE BASE FEE
000445      *                          10X.  ALSO WIDENED WS-CAT-WT-AVG TO
000446      *                          99V99 AND FIXED THE ENCODED AVERAGES --
000447      *                          THE OLD 9V999 PICTURE COULDN'T EVEN
000448      *                          HOLD THE INSTRUMENTS FIGURE.
000450      *  10/09/01  JS   BCP-245  120-CLASSIFY-ZONE COMPARED CUSTOMER
000451      *                          AND DEST COUNTRY CODES WITH A PLAIN
000452      *                          NOT = -- A LOWER-CASE CODE ON EITHER
000453      *                          SIDE WOULD MISCLASSIFY THE ZONE.
000454      *                          ADDED INSPECT CONVERT TO UPPERCASE
000455      *                          BOTH BEFORE THE COMPARE.
000456      *===============================================================
000460       ENVIRONMENT DIVISION.
000470       CONFIGURATION SECTION.
000480       SOURCE-COMPUTER. IBM-390.
000490       OBJECT-COMPUTER. IBM-390.
000500       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000510       INPUT-OUTPUT SECTION.
000520       FILE-CONTROL.
000530           SELECT CUSTMAST ASSIGN TO CUSTMAST
000540              FILE STATUS IS FS-CUSTMAST.
000550           SELECT PRODMAST ASSIGN TO PRODMAST
000560              FILE STATUS IS FS-PRODMAST.
000570           SELECT BASKET   ASSIGN TO BASKET
000580              FILE STATUS IS FS-BASKET.
000590           SELECT SHIPOUT  ASSIGN TO SHIPOUT
000600              FILE STATUS IS FS-SHIPOUT.
000610           SELECT RPTFILE  ASSIGN TO RPTFILE
000620              FILE STATUS IS FS-RPTFILE.
000630      *
000640       DATA DIVISION.
000650       FILE SECTION.
000660       FD  CUSTMAST RECORDING MODE F.
000670       01  CUSTMAST-REC.
000680           COPY CUSTREC.
000690      *
000700       FD  PRODMAST RECORDING MODE F.
000710       01  PRODMAST-REC.
000720           COPY PRODREC.
000730      *
000740       FD  BASKET RECORDING MODE F.
000750       01  BASKET-REC.
000760           COPY BSKTREC.
000770      *
000780       FD  SHIPOUT RECORDING MODE F.
000790       01  SHIP-OUT-REC.
000800           05  SHP-BSK-ID-O            PIC X(10).
000810           05  SHP-TOTAL-COST-O        PIC S9(7)V99.
000820           05  SHP-EST-WEIGHT-O        PIC 9(5)V99.
000830           05  SHP-BASE-O              PIC S9(5)V99.
000840           05  SHP-WEIGHT-CHG-O        PIC S9(7)V99.
000850           05  SHP-HANDLING-O          PIC S9(3)V99.
000860           05  SHP-FUEL-O              PIC S9(5)V99.
000870           05  SHP-INSURANCE-O         PIC S9(7)V99.
000880           05  SHP-CUSTOMS-O           PIC S9(3)V99.
000890           05  SHP-TARIFF-EST-O        PIC S9(7)V99.
000900           05  SHP-CARRIER-1-O.
000910               10  SHP-CARR1-NAME-O    PIC X(20).
000920               10  SHP-CARR1-COST-O    PIC S9(7)V99.
000930               10  SHP-CARR1-DAYS-O    PIC X(05).
000940           05  SHP-CARRIER-2-O.
000950               10  SHP-CARR2-NAME-O    PIC X(20).
000960               10  SHP-CARR2-COST-O    PIC S9(7)V99.
000970               10  SHP-CARR2-DAYS-O    PIC X(05).
000980           05  SHP-CARRIER-3-O.
000990               10  SHP-CARR3-NAME-O    PIC X(20).
001000               10  SHP-CARR3-COST-O    PIC S9(7)V99.
001010               10  SHP-CARR3-DAYS-O    PIC X(05).
001020           05  FILLER                  PIC X(20).
001030      *
001040       FD  RPTFILE RECORDING MODE F.
001050       01  RPT-REC                     PIC X(133).
001060      *
001070       01  WS-TOTALS-REC.
001080           05  FILLER                  PIC X(20)
001090                  VALUE 'SHIPEST CTL TOTALS  '.
001100           05  FILLER                  PIC X(9) VALUE 'BASKETS: '.
001110           05  BASKETS-OUT             PIC Z(6)9.
001120           05  FILLER                  PIC X(12)
001130                  VALUE ' TOT WEIGHT:'.
001140           05  TOT-WEIGHT-OUT          PIC ZZ,ZZZ,ZZ9.99.
001150           05  FILLER                  PIC X(9) VALUE ' TOT CST:'.
001160           05  TOT-COST-OUT            PIC $ZZ,ZZZ,ZZ9.99.
001170           05  FILLER                  PIC X(63) VALUE SPACES.
001180      *
001190       WORKING-STORAGE SECTION.
001200       01  FILE-STATUS-CODES.
001210           05  FS-CUSTMAST             PIC X(02).
001220               88  CUSTMAST-OK             VALUE '00'.
001230               88  CUSTMAST-EOF            VALUE '10'.
001240           05  FS-PRODMAST              PIC X(02).
001250               88  PRODMAST-OK             VALUE '00'.
001260               88  PRODMAST-EOF            VALUE '10'.
001270           05  FS-BASKET                PIC X(02).
001280               88  CODE-READ                VALUE SPACES.
001290               88  NO-MORE-DATA             VALUE '10'.
001300           05  FS-SHIPOUT               PIC X(02).
001310               88  CODE-WRITE               VALUE SPACES.
001320           05  FS-RPTFILE               PIC X(02).
001330               88  CODE-WRITE-RPT           VALUE SPACES.
001340      *
001350       77  MORE-RECORDS-SW              PIC X(01) VALUE 'S'.
001360           88  MORE-RECORDS                 VALUE 'S'.
001370           88  NO-MORE-RECORDS              VALUE 'N'.
001380       77  WS-SKU-FOUND-SW               PIC X(01) VALUE 'N'.
001390           88  SKU-FOUND-ON-FILE             VALUE 'Y'.
001400      *
001410       01  COUNTERS-AND-ACCUMULATORS.
001420           05  WS-CUST-TABLE-CNT        PIC S9(4) COMP VALUE 0.
001430           05  WS-PROD-TABLE-CNT        PIC S9(4) COMP VALUE 0.
001440           05  RECORDS-READ             PIC S9(7) COMP VALUE 0.
001450           05  BASKETS-WRITTEN          PIC S9(7) COMP VALUE 0.
001460           05  RUN-TOTAL-WEIGHT         PIC S9(7)V99 COMP-3 VALUE 0.
001470           05  RUN-TOTAL-COST           PIC S9(9)V99 COMP-3 VALUE 0.
001480      *
001490       01  WS-CUST-TABLE.
001500           05  WS-CUST-ENTRY OCCURS 500 TIMES INDEXED BY CUST-IDX2.
001510               10  TBC-CUST-ID          PIC X(10).
001520               10  TBC-CUST-COUNTRY     PIC X(02).
001530               10  FILLER               PIC X(71).
001540      *
001550       01  WS-PROD-TABLE.
001560           05  WS-PROD-ENTRY OCCURS 2000 TIMES INDEXED BY PROD-IDX2.
001570               10  TBP-SKU              PIC X(12).
001580               10  TBP-CATEGORY         PIC X(15).
001590               10  TBP-WEIGHT-KG        PIC 9(3)V9(3).
001600               10  TBP-BASE-PRICE       PIC S9(7)V99.
001610               10  FILLER               PIC X(10).
001620      *
001630      *  RULE S3 -- ZONE RATE TABLE (EXPRESS ROW CARRIED BUT NEVER
001640      *  SELECTED, PER TRAFFIC DEPT -- LEAVE IN PLACE, DO NOT DELETE)
001650       01  WS-ZONE-TABLE-VALUES.
001660           05  FILLER PIC X(25) VALUE 'DOMESTIC     000850000220'.
001670           05  FILLER PIC X(25) VALUE 'INTERNATIONAL002500000450'.
001680           05  FILLER PIC X(25) VALUE 'EXPRESS      001500000380'.
001690       01  WS-ZONE-TABLE REDEFINES WS-ZONE-TABLE-VALUES.
001700           05  WS-ZONE-ITEM OCCURS 3 TIMES INDEXED BY ZONE-IDX2.
001710               10  WS-ZONE-CODE         PIC X(13).
001720               10  WS-ZONE-BASE         PIC 9(4)V99.
001730               10  WS-ZONE-PER-KG       PIC 9(4)V99.
001740      *
001750      *  CATEGORY-AVERAGE WEIGHT TABLE, FOR SKUS WITH NO WEIGHT ON
001760      *  FILE (RULE S1)
001770       01  WS-CAT-WT-TABLE-VALUES.
001780           05  FILLER PIC X(38) VALUE
001790               'REAGENTS       0050CONSUMABLES    0020'.
001800           05  FILLER PIC X(38) VALUE
001810               'CHEMICALS      0120LAB-EQUIPMENT  0500'.
001820           05  FILLER PIC X(19) VALUE
001830               'INSTRUMENTS    1500'.
001840       01  WS-CAT-WT-TABLE REDEFINES WS-CAT-WT-TABLE-VALUES.
001850           05  WS-CAT-WT-ITEM OCCURS 5 TIMES INDEXED BY CATWT-IDX.
001860               10  WS-CAT-WT-CODE       PIC X(15).
001870               10  WS-CAT-WT-AVG        PIC 99V99.
001880      *
001890       01  WS-RUN-DATE-N.
001900           05  WS-RUN-YR-N              PIC 9(02).
001910           05  WS-RUN-MO-N              PIC 9(02).
001920           05  WS-RUN-DA-N              PIC 9(02).
001930       01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-N.
001940           05  WS-RUN-YR-X              PIC X(02).
001950           05  WS-RUN-MO-X              PIC X(02).
001960           05  WS-RUN-DA-X              PIC X(02).
001970      *
001980       01  WS-BASKET-KEY-SAVE           PIC X(10).
001990       01  WS-CALC-FIELDS.
002000           05  WS-BSK-WEIGHT-W          PIC 9(5)V99 COMP-3 VALUE 0.
002010           05  WS-BSK-VALUE-W           PIC S9(9)V99 COMP-3 VALUE 0.
002020           05  WS-LINE-WEIGHT-W         PIC 9(7)V99.
002030           05  WS-UNIT-WEIGHT-W         PIC 9(3)V9(3).
002040           05  WS-ZONE-IS-INTL-W        PIC X(01) VALUE 'N'.
002050               88  WS-ZONE-INTL             VALUE 'Y'.
002060           05  WS-BASE-W                PIC S9(5)V99.
002070           05  WS-WEIGHT-CHG-W          PIC S9(7)V99.
002080           05  WS-HANDLING-W            PIC S9(3)V99.
002090           05  WS-FUEL-W                PIC S9(5)V99.
002100           05  WS-INSURANCE-W           PIC S9(7)V99.
002110           05  WS-CUSTOMS-W             PIC S9(3)V99.
002120           05  WS-TARIFF-EST-W          PIC S9(7)V99.
002130           05  WS-TOTAL-COST-W          PIC S9(7)V99.
002140           05  WS-CUST-CTRY-W           PIC X(02).
002150           05  WS-DEST-CTRY-W           PIC X(02).
002160      *
002170       PROCEDURE DIVISION.
002180           DISPLAY 'Init prog SHIPEST'.
002190           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002200           PERFORM 100-MAINLINE THRU 100-EXIT
002210                   UNTIL NO-MORE-RECORDS.
002220           PERFORM 200-CLEANUP THRU 200-EXIT.
002230           GOBACK.
002240      *
002250       000-HOUSEKEEPING.
002260           DISPLAY 'HOUSEKEEPING'.
002270           OPEN INPUT  CUSTMAST.
002280           IF NOT CUSTMAST-OK
002290              DISPLAY 'SHIPEST - ERROR OPENING CUSTMAST'
002300              GO TO 900-ERROR.
002310           OPEN INPUT  PRODMAST.
002320           IF NOT PRODMAST-OK
002330              DISPLAY 'SHIPEST - ERROR OPENING PRODMAST'
002340              GO TO 900-ERROR.
002350           OPEN INPUT  BASKET.
002360           IF NOT CODE-READ
002370              DISPLAY 'SHIPEST - ERROR OPENING BASKET'
002380              GO TO 900-ERROR.
002390           OPEN OUTPUT SHIPOUT.
002400           OPEN OUTPUT RPTFILE.
002410           ACCEPT WS-RUN-DATE-N FROM DATE.
002420           PERFORM 010-LOAD-CUSTOMER UNTIL CUSTMAST-EOF.
002430           PERFORM 020-LOAD-PRODUCT  UNTIL PRODMAST-EOF.
002440           READ BASKET INTO BASKET-REC
002450               AT END
002460                  SET NO-MORE-RECORDS TO TRUE
002470               GO TO 000-EXIT
002480           END-READ
002490           ADD 1 TO RECORDS-READ
002500           MOVE BSKT-ID-CPY TO WS-BASKET-KEY-SAVE.
002510       000-EXIT.
002520           EXIT.
002530      *
002540       010-LOAD-CUSTOMER.
002550           READ CUSTMAST
002560           AT END
002570              SET CUSTMAST-EOF TO TRUE
002580           NOT AT END
002590              ADD 1 TO WS-CUST-TABLE-CNT
002600              MOVE CUST-ID-CPY      TO TBC-CUST-ID (WS-CUST-TABLE-CNT)
002610              MOVE CUST-COUNTRY-CPY
002620                                TO TBC-CUST-COUNTRY (WS-CUST-TABLE-CNT)
002630           END-READ.
002640      *
002650       020-LOAD-PRODUCT.
002660           READ PRODMAST
002670           AT END
002680              SET PRODMAST-EOF TO TRUE
002690           NOT AT END
002700              ADD 1 TO WS-PROD-TABLE-CNT
002710              MOVE PROD-SKU-CPY      TO TBP-SKU (WS-PROD-TABLE-CNT)
002720              MOVE PROD-CATEGORY-CPY
002730                                 TO TBP-CATEGORY (WS-PROD-TABLE-CNT)
002740              MOVE PROD-WEIGHT-KG-CPY
002750                                 TO TBP-WEIGHT-KG (WS-PROD-TABLE-CNT)
002760              MOVE PROD-BASE-PRICE-CPY
002770                                 TO TBP-BASE-PRICE (WS-PROD-TABLE-CNT)
002780           END-READ.
002790      *
002800      *  RULES S1-S7 -- ROLL UP ONE BASKET, THEN RATE IT
002810       100-MAINLINE.
002820           DISPLAY 'MAINLINE - BASKET ' WS-BASKET-KEY-SAVE.
002830           MOVE 0 TO WS-BSK-WEIGHT-W.
002840           MOVE 0 TO WS-BSK-VALUE-W.
002850           PERFORM 110-ROLLUP-LINE THRU 110-EXIT
002860              UNTIL NO-MORE-RECORDS
002870                 OR BSKT-ID-CPY NOT = WS-BASKET-KEY-SAVE.
002880           PERFORM 120-CLASSIFY-ZONE THRU 120-EXIT.
002890           PERFORM 130-PRICE-BASE THRU 130-EXIT.
002900           PERFORM 140-RATE-CARRIERS THRU 140-EXIT.
002910           PERFORM 150-WRITE-ESTIMATE THRU 150-EXIT.
002920           ADD 1 TO BASKETS-WRITTEN
002930           ADD WS-BSK-WEIGHT-W TO RUN-TOTAL-WEIGHT
002940           ADD WS-TOTAL-COST-W TO RUN-TOTAL-COST.
002950       100-EXIT.
002960           EXIT.
002970      *
002980      *  RULE S1 -- WEIGHT ROLL-UP, ONE LINE OF THE CURRENT BASKET
002990       110-ROLLUP-LINE.
003000           MOVE 'N' TO WS-SKU-FOUND-SW
003010           SET PROD-IDX2 TO 1
003020           SEARCH WS-PROD-ENTRY
003030              AT END
003040                 DISPLAY 'SHIPEST - SKU NOT ON FILE ' BSKT-SKU-CPY
003050                 MOVE 1.000 TO WS-UNIT-WEIGHT-W
003060              WHEN TBP-SKU (PROD-IDX2) = BSKT-SKU-CPY
003070                 SET SKU-FOUND-ON-FILE TO TRUE
003080                 PERFORM 111-UNIT-WEIGHT THRU 111-EXIT
003090           END-SEARCH
003100           COMPUTE WS-LINE-WEIGHT-W ROUNDED =
003110              WS-UNIT-WEIGHT-W * BSKT-QUANTITY-CPY
003120           ADD WS-LINE-WEIGHT-W TO WS-BSK-WEIGHT-W
003130           IF SKU-FOUND-ON-FILE
003140              COMPUTE WS-BSK-VALUE-W =
003150                 WS-BSK-VALUE-W +
003160                 (TBP-BASE-PRICE (PROD-IDX2) * BSKT-QUANTITY-CPY)
003170           END-IF
003180           READ BASKET INTO BASKET-REC
003190               AT END
003200                  SET NO-MORE-RECORDS TO TRUE
003210               NOT AT END
003220                  ADD 1 TO RECORDS-READ
003230           END-READ.
003240       110-EXIT.
003250           EXIT.
003260      *
003270       111-UNIT-WEIGHT.
003280           IF TBP-WEIGHT-KG (PROD-IDX2) > 0
003290              MOVE TBP-WEIGHT-KG (PROD-IDX2) TO WS-UNIT-WEIGHT-W
003300           ELSE
003310              SET CATWT-IDX TO 1
003320              SEARCH WS-CAT-WT-ITEM
003330                 AT END MOVE 1.000 TO WS-UNIT-WEIGHT-W
003340                 WHEN WS-CAT-WT-CODE (CATWT-IDX) =
003350                      TBP-CATEGORY (PROD-IDX2)
003360                    MOVE WS-CAT-WT-AVG (CATWT-IDX) TO WS-UNIT-WEIGHT-W
003370              END-SEARCH
003380           END-IF.
003390       111-EXIT.
003400           EXIT.
003410      *
003420      *  RULE S2 -- DOMESTIC VS INTERNATIONAL ZONE
003430       120-CLASSIFY-ZONE.
003440           MOVE SPACES TO WS-CUST-CTRY-W
003450           SET CUST-IDX2 TO 1
003460           SEARCH WS-CUST-ENTRY
003470              AT END DISPLAY 'SHIPEST - CUSTOMER NOT ON FILE '
003480                             BSKT-CUST-ID-CPY
003490              WHEN TBC-CUST-ID (CUST-IDX2) = BSKT-CUST-ID-CPY
003500                 MOVE TBC-CUST-COUNTRY (CUST-IDX2) TO WS-CUST-CTRY-W
003510           END-SEARCH
003520           MOVE BSKT-DEST-CTRY-CPY TO WS-DEST-CTRY-W
003521           INSPECT WS-CUST-CTRY-W CONVERT
003522              'abcdefghijklmnopqrstuvwxyz'
003523              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003524           INSPECT WS-DEST-CTRY-W CONVERT
003525              'abcdefghijklmnopqrstuvwxyz'
003526              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003530           MOVE 'N' TO WS-ZONE-IS-INTL-W
003540           IF WS-DEST-CTRY-W NOT = WS-CUST-CTRY-W
003550              MOVE 'Y' TO WS-ZONE-IS-INTL-W
003560           END-IF.
003570       120-EXIT.
003580           EXIT.
003590      *
003600      *  RULES S3-S6 -- ZONE BASE + SURCHARGES
003610       130-PRICE-BASE.
003620           SET ZONE-IDX2 TO 1
003630           IF WS-ZONE-INTL
003640              SET ZONE-IDX2 TO 2
003650           END-IF
003660           MOVE WS-ZONE-BASE (ZONE-IDX2)   TO WS-BASE-W
003670           COMPUTE WS-WEIGHT-CHG-W ROUNDED =
003680              WS-BSK-WEIGHT-W * WS-ZONE-PER-KG (ZONE-IDX2)
003690           IF WS-BSK-WEIGHT-W > 10
003700              MOVE 5.00 TO WS-HANDLING-W
003710           ELSE
003720              MOVE 2.50 TO WS-HANDLING-W
003730           END-IF
003740           COMPUTE WS-FUEL-W ROUNDED =
003750              (WS-BASE-W + WS-WEIGHT-CHG-W) * 0.08
003760           COMPUTE WS-INSURANCE-W ROUNDED = WS-BSK-VALUE-W * 0.01
003770           IF WS-ZONE-INTL
003780              MOVE 15.00 TO WS-CUSTOMS-W
003790              COMPUTE WS-TARIFF-EST-W ROUNDED = WS-BSK-VALUE-W * 0.05
003800           ELSE
003810              MOVE 0 TO WS-CUSTOMS-W
003820              MOVE 0 TO WS-TARIFF-EST-W
003830           END-IF
003840           COMPUTE WS-TOTAL-COST-W ROUNDED =
003850              WS-BASE-W + WS-WEIGHT-CHG-W + WS-HANDLING-W +
003860              WS-FUEL-W + WS-INSURANCE-W + WS-CUSTOMS-W +
003870              WS-TARIFF-EST-W.
003880       130-EXIT.
003890           EXIT.
003900      *
003910      *  RULE S7 -- THREE CARRIER OPTIONS
003920       140-RATE-CARRIERS.
003930           MOVE 'FEDEX GROUND STANDARD' TO SHP-CARR1-NAME-O
003940           MOVE WS-TOTAL-COST-W          TO SHP-CARR1-COST-O
003950           MOVE '3-5'                    TO SHP-CARR1-DAYS-O
003960           MOVE 'FEDEX EXPRESS OVERNIGHT' TO SHP-CARR2-NAME-O
003970           COMPUTE SHP-CARR2-COST-O ROUNDED = WS-TOTAL-COST-W * 1.8
003980           MOVE '1'                       TO SHP-CARR2-DAYS-O
003990           MOVE 'UPS GROUND STANDARD'     TO SHP-CARR3-NAME-O
004000           COMPUTE SHP-CARR3-COST-O ROUNDED = WS-TOTAL-COST-W * 0.95
004010           MOVE '3-5'                     TO SHP-CARR3-DAYS-O.
004020       140-EXIT.
004030           EXIT.
004040      *
004050       150-WRITE-ESTIMATE.
004060           MOVE WS-BASKET-KEY-SAVE  TO SHP-BSK-ID-O
004070           MOVE WS-TOTAL-COST-W    TO SHP-TOTAL-COST-O
004080           MOVE WS-BSK-WEIGHT-W    TO SHP-EST-WEIGHT-O
004090           MOVE WS-BASE-W          TO SHP-BASE-O
004100           MOVE WS-WEIGHT-CHG-W    TO SHP-WEIGHT-CHG-O
004110           MOVE WS-HANDLING-W      TO SHP-HANDLING-O
004120           MOVE WS-FUEL-W          TO SHP-FUEL-O
004130           MOVE WS-INSURANCE-W     TO SHP-INSURANCE-O
004140           MOVE WS-CUSTOMS-W       TO SHP-CUSTOMS-O
004150           MOVE WS-TARIFF-EST-W    TO SHP-TARIFF-EST-O
004160           MOVE SPACES             TO FILLER OF SHIP-OUT-REC
004170           WRITE SHIP-OUT-REC
004180           IF NOT NO-MORE-RECORDS
004190              MOVE BSKT-ID-CPY TO WS-BASKET-KEY-SAVE
004200           END-IF.
004210       150-EXIT.
004220           EXIT.
004230      *
004240       200-CLEANUP.
004250           DISPLAY 'CLEAN-UP'.
004260           DISPLAY 'RUN DATE 19' WS-RUN-YR-X '-' WS-RUN-MO-X
004270                    '-' WS-RUN-DA-X
004280           MOVE BASKETS-WRITTEN     TO BASKETS-OUT
004290           MOVE RUN-TOTAL-WEIGHT    TO TOT-WEIGHT-OUT
004300           MOVE RUN-TOTAL-COST      TO TOT-COST-OUT
004310           WRITE RPT-REC FROM WS-TOTALS-REC
004320           CLOSE CUSTMAST, PRODMAST, BASKET, SHIPOUT, RPTFILE
004330           DISPLAY 'NORMAL END OF PROG SHIPEST'.
004340       200-EXIT.
004350           EXIT.
004360      *
004370       900-ERROR.
004380           DISPLAY 'SHIPEST - ABNORMAL TERMINATION'
004390           STOP RUN.
