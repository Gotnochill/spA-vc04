000100      *================================================================*
000110      *   SRCOPT -- SOURCE OPTIMIZE
000120      *================================================================*
000130       IDENTIFICATION DIVISION.
000140       PROGRAM-ID.   SRCOPT.
000150       AUTHOR.       R CHIRINOS.
000160       INSTALLATION. LIFE SCIENCE DISTRIBUTION - SHIPPING GROUP.
000170       DATE-WRITTEN. 24-08-98.
000180       DATE-COMPILED.
000190       SECURITY.     NON-CONFIDENTIAL.
000200      *----------------------------------------------------------------
000210      *  FOR EACH BASKET'S SHIP-ESTIMATE TOTAL COST, APPLIES THE FOUR
000220      *  SUPPLIER DISTANCE MULTIPLIERS AND REPORTS EACH SUPPLIER'S
000230      *  ADJUSTED COST AND DELIVERY DAYS, THE CHEAPEST SUPPLIER, AND
000240      *  THE COST SPREAD.  BUILT FROM THE OLD TWO-DIM TABLE-LOAD-AND-
000250      *  SEARCH WORKSHOP -- SAME VALUE-STRING-PLUS-REDEFINES TABLE
000260      *  IDIOM, SAME HEADER/FOOTER REPORT SHAPE, ONE DIMENSION HERE
000270      *  INSTEAD OF TWO SINCE THE SUPPLIER TABLE IS FLAT.
000280      *----------------------------------------------------------------
000290      *  MAINT LOG
000300      *  DATE      BY   TICKET   DESCRIPTION
000310      *  08/24/98  RCH  BCP-127  ORIGINAL PROGRAM
000320      *  02/09/00  RCH  BCP-166  Y2K -- NO DATE FIELDS ON THIS RECORD,
000330      *                          REVIEWED, NO CHANGE REQUIRED
000340      *  05/11/01  RCH  BCP-195  ADDED COST-SPREAD FOOTER LINE PER
000350      *                          TRAFFIC DEPT REQUEST
000360      *================================================================*
000370       ENVIRONMENT DIVISION.
000380       CONFIGURATION SECTION.
000390       SOURCE-COMPUTER.   IBM.
000400       OBJECT-COMPUTER.   IBM.
000410       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000420       INPUT-OUTPUT SECTION.
000430       FILE-CONTROL.
000440           SELECT SHIPIN         ASSIGN TO UT-S-SHIPIN
000450                  ORGANIZATION IS SEQUENTIAL.
000460           SELECT SOURCE-REPORT  ASSIGN TO UT-S-SRCRPT
000470                  ORGANIZATION IS SEQUENTIAL.
000480       DATA DIVISION.
000490       FILE SECTION.
000500       FD  SHIPIN
000510           RECORDING MODE IS F
000520           LABEL RECORDS ARE STANDARD.
000530       01  SRC-REQUEST-I.
000540           05  SRC-BSK-ID-I            PIC X(10).
000550           05  SRC-TOTAL-COST-I        PIC S9(7)V99.
000560           05  FILLER                  PIC X(180).
000570      *
000580       FD  SOURCE-REPORT
000590           RECORDING MODE IS F
000600           BLOCK CONTAINS 0 RECORDS
000610           LABEL RECORDS ARE STANDARD.
000620       01  REPORT-LINE-OUT             PIC X(80).
000630      *
000640       WORKING-STORAGE SECTION.
000650       01  SWITCHES-IN-PROGRAM.
000660           05  SW-END-OF-DATA          PIC X VALUE 'N'.
000670               88  END-OF-DATA             VALUE 'Y'.
000680      *
000690       01  SUBSCRIPTS-AND-COUNTERS.
000700           05  CTR-BASKETS             PIC S9(5) COMP VALUE 0.
000710           05  SUP-SUB                 PIC S9(4) COMP VALUE 0.
000720           05  WS-NUM-LINES            PIC S9(5) COMP VALUE 51.
000730           05  NUM-PAGES               PIC S9(4) COMP VALUE 0.
000740      *
000750       01  ANOTHER-WORK-VARIABLES.
000760           05  DATE-VARS-N.
000770               10  DATE-VARS-YR-N      PIC 9(02).
000780               10  DATE-VARS-MO-N      PIC 9(02).
000790               10  DATE-VARS-DA-N      PIC 9(02).
000800           05  NUM-PAGES-ED            PIC ZZ9.
000810      *
000820      *  RULE S8 -- FOUR-SUPPLIER DISTANCE MULTIPLIER TABLE
000830       01  SUPPLIER-TABLE-VALUES.
000840           05  ROW1  PIC X(19) VALUE 'US-EAST      010000'.
000850           05  ROW2  PIC X(19) VALUE 'US-WEST      012000'.
000860           05  ROW3  PIC X(19) VALUE 'EU-GERMANY   025000'.
000870           05  ROW4  PIC X(19) VALUE 'ASIA-SINGAPOR030000'.
000880       01  DATE-VARS-X REDEFINES DATE-VARS-N.
000890           05  DATE-VARS-YR-X          PIC X(02).
000900           05  DATE-VARS-MO-X          PIC X(02).
000910           05  DATE-VARS-DA-X          PIC X(02).
000920       01  SUPPLIER-TABLE REDEFINES SUPPLIER-TABLE-VALUES.
000930           05  SUPPLIER-ITEM OCCURS 4 TIMES INDEXED BY SUP-IDX.
000940               10  SUP-NAME            PIC X(13).
000950               10  SUP-MULT            PIC 9(02)V9(04).
000960      *
000970       01  WS-SUPPLIER-RESULTS.
000980           05  WS-SUPPLIER-RESULT OCCURS 4 TIMES.
000990               10  WS-RES-NAME         PIC X(13).
001000               10  WS-RES-COST         PIC S9(7)V99.
001010               10  WS-RES-DAYS         PIC 9(02).
001020      *
001030      *  DEBUG DUMP VIEW -- TRAFFIC DEPT ASKED FOR A RAW SNAPSHOT ON
001040      *  THE FINAL BASKET WHEN THEY DISPUTE A QUOTE (BCP-195).
001050       01  WS-SUPPLIER-DUMP REDEFINES WS-SUPPLIER-RESULTS.
001060           05  WS-SUPPLIER-DUMP-X      PIC X(96).
001070      *
001080       01  WS-CALC-FIELDS.
001090           05  WS-MIN-COST-W           PIC S9(7)V99.
001100           05  WS-MAX-COST-W           PIC S9(7)V99.
001110           05  WS-SPREAD-W             PIC S9(7)V99.
001120           05  WS-CHEAP-NAME-W         PIC X(13).
001130      *
001140      *  LINES FOR REPORTING
001150       01  WS-REPORT-LINES.
001160           02  HEADER-01.
001170               05  FILLER              PIC X VALUE SPACE.
001180               05  DATE-HEAD01.
001190                   10  DATE-HEAD01-YR  PIC X(02).
001200                   10  FILLER          PIC X VALUE '-'.
001210                   10  DATE-HEAD01-MO  PIC X(02).
001220                   10  FILLER          PIC X VALUE '-'.
001230                   10  DATE-HEAD01-DA  PIC X(02).
001240               05  FILLER              PIC X(15) VALUE SPACES.
001250               05  FILLER              PIC X(40)
001260                   VALUE 'SOURCING COMPARISON REPORT'.
001270               05  PAGE-HEAD01         PIC ZZ9.
001280      *
001290           02  HEADER-02.
001300               05  FILLER              PIC X VALUE SPACE.
001310               05  FILLER              PIC X(79) VALUE SPACES.
001320      *
001330           02  HEADER-03.
001340               05  FILLER              PIC X VALUE SPACE.
001350               05  FILLER              PIC X(04) VALUE SPACES.
001360               05  FILLER              PIC X(15)
001370                   VALUE 'BASKET ID:   '.
001380               05  BASKET-ID-HEAD03    PIC X(10).
001390               05  FILLER              PIC X(06) VALUE SPACES.
001400               05  FILLER              PIC X(15)
001410                   VALUE 'BASE COST:   '.
001420               05  BASE-COST-HEAD03    PIC $ZZ,ZZ9.99-.
001430      *
001440           02  DETAIL-01.
001450               05  FILLER              PIC X VALUE SPACE.
001460               05  FILLER              PIC X(04) VALUE SPACES.
001470               05  FILLER              PIC X(15)
001480                   VALUE '  SUPPLIER:  '.
001490               05  SUPPLIER-DETAIL     PIC X(13).
001500               05  FILLER              PIC X(03) VALUE SPACES.
001510               05  FILLER              PIC X(07)
001520                   VALUE 'COST: '.
001530               05  COST-DETAIL         PIC $ZZ,ZZ9.99-.
001540               05  FILLER              PIC X(03) VALUE SPACES.
001550               05  FILLER              PIC X(06)
001560                   VALUE 'DAYS: '.
001570               05  DAYS-DETAIL         PIC Z9.
001580      *
001590           02  FOOTER-01.
001600               05  FILLER              PIC X VALUE SPACE.
001610               05  FILLER              PIC X(50) VALUE ALL '-'.
001620      *
001630           02  FOOTER-02.
001640               05  FILLER              PIC X VALUE SPACE.
001650               05  FILLER              PIC X(30)
001660                   VALUE ' CHEAPEST SUPPLIER: '.
001670               05  CHEAPEST-FOOTER     PIC X(13).
001680      *
001690           02  FOOTER-03.
001700               05  FILLER              PIC X VALUE SPACE.
001710               05  FILLER              PIC X(30)
001720                   VALUE ' COST SPREAD (MIN-MAX): '.
001730               05  SPREAD-FOOTER       PIC $ZZ,ZZ9.99-.
001740      *
001750           02  FOOTER-04.
001760               05  FILLER              PIC X VALUE SPACE.
001770               05  FILLER              PIC X(45)
001780                   VALUE ' TOTAL BASKETS PROCESSED: '.
001790               05  BASKETS-FOOTER      PIC ZZZZ9.
001800      *
001810       PROCEDURE DIVISION.
001820       000-TOP-LEVEL.
001830           ACCEPT DATE-VARS-N FROM DATE
001840           DISPLAY 'INIT PROG SRCOPT....DATE: ' DATE-VARS-X
001850           PERFORM 100-INITIALIZATION.
001860           PERFORM 200-PROCESS-RECORDS UNTIL END-OF-DATA.
001870           PERFORM 900-WRAP-UP.
001880           GOBACK.
001890      *
001900       100-INITIALIZATION.
001910           OPEN INPUT  SHIPIN.
001920           OPEN OUTPUT SOURCE-REPORT.
001930           READ SHIPIN
001940               AT END SET END-OF-DATA TO TRUE
001950           END-READ.
001960      *
001970      *  RULE S8 -- ONE BASKET'S FOUR-SUPPLIER COMPARISON
001980       200-PROCESS-RECORDS.
001990           ADD 1 TO CTR-BASKETS
002000           IF WS-NUM-LINES > 50
002010              PERFORM 551-WRITE-TITLES
002020           END-IF
002030           MOVE SRC-BSK-ID-I     TO BASKET-ID-HEAD03
002040           MOVE SRC-TOTAL-COST-I TO BASE-COST-HEAD03
002050           WRITE REPORT-LINE-OUT FROM HEADER-03
002060           ADD 1 TO WS-NUM-LINES
002070           PERFORM 210-RATE-ONE-SUPPLIER
002080              VARYING SUP-IDX FROM 1 BY 1 UNTIL SUP-IDX > 4
002090           PERFORM 300-RATE-SUPPLIERS
002100           MOVE WS-CHEAP-NAME-W  TO CHEAPEST-FOOTER
002110           MOVE WS-SPREAD-W      TO SPREAD-FOOTER
002120           WRITE REPORT-LINE-OUT FROM FOOTER-02
002130           WRITE REPORT-LINE-OUT FROM FOOTER-03
002140           WRITE REPORT-LINE-OUT FROM FOOTER-01
002150           ADD 3 TO WS-NUM-LINES
002160           READ SHIPIN
002170               AT END SET END-OF-DATA TO TRUE
002180           END-READ.
002190      *
002200       210-RATE-ONE-SUPPLIER.
002210           COMPUTE WS-RES-COST (SUP-IDX) ROUNDED =
002220              SRC-TOTAL-COST-I * SUP-MULT (SUP-IDX)
002230           COMPUTE WS-RES-DAYS (SUP-IDX) ROUNDED =
002240              2 + SUP-MULT (SUP-IDX)
002250           MOVE SUP-NAME (SUP-IDX) TO WS-RES-NAME (SUP-IDX)
002260           IF WS-NUM-LINES > 50
002270              PERFORM 551-WRITE-TITLES
002280           END-IF
002290           MOVE SUP-NAME (SUP-IDX)         TO SUPPLIER-DETAIL
002300           MOVE WS-RES-COST (SUP-IDX)      TO COST-DETAIL
002310           MOVE WS-RES-DAYS (SUP-IDX)      TO DAYS-DETAIL
002320           WRITE REPORT-LINE-OUT FROM DETAIL-01
002330           ADD 1 TO WS-NUM-LINES.
002340      *
002350      *  MIN/MAX SUPPLIER COST TRACKING -- HIGH/LOW PATTERN
002360       300-RATE-SUPPLIERS.
002370           MOVE WS-RES-COST (1) TO WS-MIN-COST-W
002380           MOVE WS-RES-COST (1) TO WS-MAX-COST-W
002390           MOVE WS-RES-NAME (1) TO WS-CHEAP-NAME-W
002400           PERFORM 310-COMPARE-ONE
002410              VARYING SUP-IDX FROM 2 BY 1 UNTIL SUP-IDX > 4
002420           COMPUTE WS-SPREAD-W = WS-MIN-COST-W - WS-MAX-COST-W.
002430      *
002440       310-COMPARE-ONE.
002450           IF WS-RES-COST (SUP-IDX) < WS-MIN-COST-W
002460              MOVE WS-RES-COST (SUP-IDX) TO WS-MIN-COST-W
002470              MOVE WS-RES-NAME (SUP-IDX) TO WS-CHEAP-NAME-W
002480           END-IF
002490           IF WS-RES-COST (SUP-IDX) > WS-MAX-COST-W
002500              MOVE WS-RES-COST (SUP-IDX) TO WS-MAX-COST-W
002510           END-IF.
002520      *
002530       551-WRITE-TITLES.
002540           ADD 1 TO NUM-PAGES
002550           MOVE NUM-PAGES        TO NUM-PAGES-ED PAGE-HEAD01
002560           MOVE DATE-VARS-YR-X   TO DATE-HEAD01-YR
002570           MOVE DATE-VARS-MO-X   TO DATE-HEAD01-MO
002580           MOVE DATE-VARS-DA-X   TO DATE-HEAD01-DA
002590           WRITE REPORT-LINE-OUT FROM HEADER-01
002600           WRITE REPORT-LINE-OUT FROM HEADER-02
002610           MOVE 2 TO WS-NUM-LINES.
002620      *
002630       900-WRAP-UP.
002640           MOVE CTR-BASKETS TO BASKETS-FOOTER
002650           WRITE REPORT-LINE-OUT FROM FOOTER-04
002660           DISPLAY 'LAST BASKET SUPPLIER DUMP: ' WS-SUPPLIER-DUMP-X
002670           DISPLAY 'END PROG SRCOPT ...'
002680           CLOSE SOURCE-REPORT, SHIPIN.
