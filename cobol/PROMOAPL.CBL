000100      *================================================================*
000110      *   PROMOAPL -- PROMO APPLY
000120      *================================================================*
000130       IDENTIFICATION DIVISION.
000140       PROGRAM-ID.   PROMOAPL.
000150       AUTHOR.       R CHIRINOS.
000160       INSTALLATION. LIFE SCIENCE DISTRIBUTION - PRICING GROUP.
000170       DATE-WRITTEN. 14-09-98.
000180       DATE-COMPILED.
000190       SECURITY.     NON-CONFIDENTIAL.
000200      *----------------------------------------------------------------
000210      *  FOR EACH BASKET, ROLLS UP THE MERCHANDISE SUBTOTAL AND AUTO-
000220      *  APPLIES THE STANDALONE PROMOTION CODES (ACADEMIC10, BULK20).
000230      *  WRITES THE APPLIED-CODE LIST, EACH DISCOUNT, THE TOTAL
000240      *  DISCOUNT AND THE FINAL SUBTOTAL.  BUILT FROM THE OLD FAVRPT
000250      *  READ/COMPUTE/WRITE PASS -- SAME SHAPE, NOW CONTROL-BROKEN ON
000260      *  BASKET ID SINCE A BASKET CAN CARRY SEVERAL LINES.
000270      *----------------------------------------------------------------
000280      *  MAINT LOG
000290      *  DATE      BY   TICKET   DESCRIPTION
000300      *  09/14/98  RCH  BCP-131  ORIGINAL PROGRAM
000310      *  02/09/00  RCH  BCP-166  Y2K -- NO DATE FIELDS ON THIS RECORD,
000320      *                          REVIEWED, NO CHANGE REQUIRED
000330      *  06/03/01  RCH  BCP-197  SEPARATE STANDALONE PROMO CODE SET
000340      *                          FROM THE ONE INVGEN APPLIES -- DO NOT
000350      *                          MERGE THE TWO, MARKETING WANTS THEM
000360      *                          KEPT DISTINCT FOR THIS REPORT
000370      *================================================================*
000380       ENVIRONMENT DIVISION.
000390       CONFIGURATION SECTION.
000400       SOURCE-COMPUTER.   IBM.
000410       OBJECT-COMPUTER.   IBM.
000420       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000430       INPUT-OUTPUT SECTION.
000440       FILE-CONTROL.
000450           SELECT CUSTMAST      ASSIGN TO UT-S-CUSTMST
000460                  ORGANIZATION IS SEQUENTIAL.
000470           SELECT BASKET        ASSIGN TO UT-S-BASKET
000480                  ORGANIZATION IS SEQUENTIAL.
000490           SELECT PROMOOUT      ASSIGN TO UT-S-PROMOUT
000500                  ORGANIZATION IS SEQUENTIAL.
000510           SELECT RPTFILE       ASSIGN TO UT-S-PROMRPT
000520                  ORGANIZATION IS SEQUENTIAL.
000530       DATA DIVISION.
000540       FILE SECTION.
000550       FD  CUSTMAST
000560           RECORDING MODE IS F
000570           LABEL RECORDS ARE STANDARD.
000580       01  CUSTMAST-REC.
000590           COPY CUSTREC.
000600      *
000610       FD  BASKET
000620           RECORDING MODE IS F
000630           LABEL RECORDS ARE STANDARD.
000640       01  BASKET-REC.
000650           COPY BSKTREC.
000660      *
000670       FD  PROMOOUT
000680           RECORDING MODE IS F
000690           LABEL RECORDS ARE STANDARD.
000700       01  PROMO-OUT-REC.
000710           05  PROMO-BSK-ID-O          PIC X(10).
000720           05  PROMO-SUBTOTAL-O        PIC S9(9)V99.
000730           05  PROMO-CODE-1-O          PIC X(10).
000740           05  PROMO-AMT-1-O           PIC S9(7)V99.
000750           05  PROMO-CODE-2-O          PIC X(10).
000760           05  PROMO-AMT-2-O           PIC S9(7)V99.
000770           05  PROMO-TOTAL-DISC-O      PIC S9(7)V99.
000780           05  PROMO-FINAL-SUBTOT-O    PIC S9(9)V99.
000790           05  FILLER                  PIC X(20).
000800      *
000810       FD  RPTFILE
000820           RECORDING MODE IS F
000830           BLOCK CONTAINS 0 RECORDS
000840           LABEL RECORDS ARE STANDARD.
000850       01  RPT-REC                     PIC X(80).
000860      *
000870       WORKING-STORAGE SECTION.
000880       01  FILE-STATUS-CODES.
000890           05  FS-CUSTMAST              PIC XX.
000900               88  CUSTMAST-OK              VALUE '00'.
000910               88  CUSTMAST-EOF             VALUE '10'.
000920           05  FS-BASKET                PIC XX.
000930      *
000940       01  SW-END                      PIC X VALUE 'N'.
000950           88  SW-END-OF-BASKETS           VALUE 'Y'.
000960      *
000970       01  SUBSCRIPTS-AND-COUNTERS.
000980           05  CTR-BASKETS             PIC S9(5) COMP VALUE 0.
000990           05  CTR-ACAD10-APPLIED      PIC S9(5) COMP VALUE 0.
001000           05  CTR-BULK20-APPLIED      PIC S9(5) COMP VALUE 0.
001010           05  WS-CUST-TABLE-CNT       PIC S9(4) COMP VALUE 0.
001020      *
001030      *  CUSTOMER TABLE -- LOADED ONCE, SEARCHED BY KEY
001040       01  WS-CUST-TABLE.
001050           05  WS-CUST-ENTRY OCCURS 500 TIMES INDEXED BY CUST-IDX2.
001060               10  TBC-CUST-ID         PIC X(10).
001070               10  TBC-CUST-SEGMENT    PIC X(20).
001080               10  FILLER              PIC X(49).
001090      *
001100      *  FLAT VIEW OF THE TABLE -- USED FOR A ONE-LINE "FIRST ENTRY
001110      *  LOADED OK" DISPLAY AT START-UP, SAME HABIT AS THE OLD
001120      *  FAVRFP LOAD PASSES.
001130       01  WS-CUST-TABLE-DUMP REDEFINES WS-CUST-TABLE.
001140           05  WS-CUST-DUMP-ENTRY OCCURS 500 TIMES PIC X(79).
001150      *
001160       01  WS-DATE-N.
001170           05  WS-RUN-YR-N             PIC 9(02).
001180           05  WS-RUN-MO-N             PIC 9(02).
001190           05  WS-RUN-DA-N             PIC 9(02).
001200       01  WS-DATE-X REDEFINES WS-DATE-N.
001210           05  WS-RUN-YR-X             PIC X(02).
001220           05  WS-RUN-MO-X             PIC X(02).
001230           05  WS-RUN-DA-X             PIC X(02).
001240      *
001250       01  WS-CALC-FIELDS.
001260           05  WS-SUBTOTAL-W           PIC S9(9)V99.
001270           05  WS-CODE-1-W             PIC X(10).
001280           05  WS-AMT-1-W              PIC S9(7)V99.
001290           05  WS-CODE-2-W             PIC X(10).
001300           05  WS-AMT-2-W              PIC S9(7)V99.
001310           05  WS-TOTAL-DISC-W         PIC S9(7)V99.
001320           05  WS-FINAL-SUBTOT-W       PIC S9(9)V99.
001330           05  WS-CUST-SEGMENT-W       PIC X(20).
001340      *
001350      *  DEBUG DUMP VIEW -- PRICING GROUP RAW SNAPSHOT ON DISPUTE
001360       01  WS-CALC-DUMP REDEFINES WS-CALC-FIELDS.
001370           05  WS-CALC-DUMP-X          PIC X(89).
001380      *
001390       01  WS-BASKET-KEY-SAVE          PIC X(10).
001400       01  WS-RUN-TOTAL-DISCOUNT       PIC S9(11)V99 VALUE 0.
001410      *
001420       01  WS-REPORT-LINES.
001430           02  RPT-TOTALS-LINE.
001440               05  FILLER              PIC X(15)
001450                   VALUE 'BASKETS PROC: '.
001460               05  BASKETS-OUT         PIC Z(6)9.
001470               05  FILLER              PIC X(15)
001480                   VALUE '  ACAD10/BULK20:'.
001490               05  ACAD10-OUT          PIC ZZ9.
001500               05  FILLER              PIC X VALUE '/'.
001510               05  BULK20-OUT          PIC ZZ9.
001520               05  FILLER              PIC X(15)
001530                   VALUE '  TOT DISC: '.
001540               05  DISCOUNT-OUT        PIC $Z,ZZZ,ZZ9.99.
001550               05  FILLER              PIC X(08) VALUE SPACES.
001560      *
001570       PROCEDURE DIVISION.
001580       000-TOP-LEVEL.
001590           ACCEPT WS-DATE-N FROM DATE
001600           DISPLAY 'INIT PROG PROMOAPL..DATE: ' WS-DATE-X
001610           PERFORM OPEN-FILES.
001620           PERFORM CALCULO-PROMO UNTIL SW-END-OF-BASKETS.
001630           PERFORM TERMINAR.
001640           GOBACK.
001650      *
001660       OPEN-FILES.
001670           OPEN INPUT  CUSTMAST.
001680           OPEN INPUT  BASKET.
001690           OPEN OUTPUT PROMOOUT.
001700           OPEN OUTPUT RPTFILE.
001710           PERFORM 010-LOAD-CUSTOMER UNTIL CUSTMAST-EOF.
001720           DISPLAY 'FIRST CUSTOMER LOADED: ' WS-CUST-DUMP-ENTRY (1)
001730           READ BASKET INTO BASKET-REC
001740              AT END SET SW-END-OF-BASKETS TO TRUE
001750           END-READ
001760           IF NOT SW-END-OF-BASKETS
001770              MOVE BSKT-ID-CPY TO WS-BASKET-KEY-SAVE
001780           END-IF.
001790      *
001800       010-LOAD-CUSTOMER.
001810           READ CUSTMAST
001820           AT END
001830              SET CUSTMAST-EOF TO TRUE
001840           NOT AT END
001850              ADD 1 TO WS-CUST-TABLE-CNT
001860              MOVE CUST-ID-CPY      TO TBC-CUST-ID (WS-CUST-TABLE-CNT)
001870              MOVE CUST-SEGMENT-CPY
001880                                TO TBC-CUST-SEGMENT (WS-CUST-TABLE-CNT)
001890           END-READ.
001900      *
001910      *  RULE PR1 -- ONE BASKET, ALL ITS LINES
001920       CALCULO-PROMO.
001930           ADD 1 TO CTR-BASKETS
001940           MOVE 0      TO WS-SUBTOTAL-W
001950           MOVE SPACES TO WS-CUST-SEGMENT-W
001960           SET CUST-IDX2 TO 1
001970           SEARCH WS-CUST-ENTRY
001980              AT END CONTINUE
001990              WHEN TBC-CUST-ID (CUST-IDX2) = BSKT-CUST-ID-CPY
002000                 MOVE TBC-CUST-SEGMENT (CUST-IDX2) TO WS-CUST-SEGMENT-W
002010           END-SEARCH
002020           PERFORM 310-PROMO-LINE
002030              UNTIL SW-END-OF-BASKETS
002040                 OR BSKT-ID-CPY NOT = WS-BASKET-KEY-SAVE
002050           PERFORM 320-APPLY-DISCOUNTS
002060           PERFORM 330-WRITE-SUMMARY
002070           IF NOT SW-END-OF-BASKETS
002080              MOVE BSKT-ID-CPY TO WS-BASKET-KEY-SAVE
002090           END-IF.
002100      *
002110       310-PROMO-LINE.
002120           ADD BSKT-UNIT-PRICE-CPY * BSKT-QUANTITY-CPY TO WS-SUBTOTAL-W
002130           READ BASKET INTO BASKET-REC
002140              AT END SET SW-END-OF-BASKETS TO TRUE
002150           END-READ.
002160      *
002170      *  RULE PR1 -- ACADEMIC10 / BULK20 AUTO-APPLY
002180       320-APPLY-DISCOUNTS.
002190           MOVE SPACES TO WS-CODE-1-W WS-CODE-2-W
002200           MOVE 0      TO WS-AMT-1-W WS-AMT-2-W WS-TOTAL-DISC-W
002210           IF WS-CUST-SEGMENT-W = 'ACADEMIC' AND WS-SUBTOTAL-W >= 100
002220              MOVE 'ACADEMIC10' TO WS-CODE-1-W
002230              COMPUTE WS-AMT-1-W ROUNDED = WS-SUBTOTAL-W * 0.10
002240              ADD WS-AMT-1-W TO WS-TOTAL-DISC-W
002250              ADD 1 TO CTR-ACAD10-APPLIED
002260           END-IF
002270           IF WS-SUBTOTAL-W >= 1000
002280              MOVE 'BULK20' TO WS-CODE-2-W
002290              COMPUTE WS-AMT-2-W ROUNDED = WS-SUBTOTAL-W * 0.20
002300              ADD WS-AMT-2-W TO WS-TOTAL-DISC-W
002310              ADD 1 TO CTR-BULK20-APPLIED
002320           END-IF
002330           COMPUTE WS-FINAL-SUBTOT-W = WS-SUBTOTAL-W - WS-TOTAL-DISC-W
002340           ADD WS-TOTAL-DISC-W TO WS-RUN-TOTAL-DISCOUNT.
002350      *
002360       330-WRITE-SUMMARY.
002370           INITIALIZE PROMO-OUT-REC
002380           MOVE WS-BASKET-KEY-SAVE  TO PROMO-BSK-ID-O
002390           MOVE WS-SUBTOTAL-W       TO PROMO-SUBTOTAL-O
002400           MOVE WS-CODE-1-W         TO PROMO-CODE-1-O
002410           MOVE WS-AMT-1-W          TO PROMO-AMT-1-O
002420           MOVE WS-CODE-2-W         TO PROMO-CODE-2-O
002430           MOVE WS-AMT-2-W          TO PROMO-AMT-2-O
002440           MOVE WS-TOTAL-DISC-W     TO PROMO-TOTAL-DISC-O
002450           MOVE WS-FINAL-SUBTOT-W   TO PROMO-FINAL-SUBTOT-O
002460           WRITE PROMO-OUT-REC
002470           DISPLAY 'BASKET CALC DUMP: ' WS-CALC-DUMP-X.
002480      *
002490       TERMINAR.
002500           MOVE CTR-BASKETS          TO BASKETS-OUT
002510           MOVE CTR-ACAD10-APPLIED   TO ACAD10-OUT
002520           MOVE CTR-BULK20-APPLIED   TO BULK20-OUT
002530           MOVE WS-RUN-TOTAL-DISCOUNT TO DISCOUNT-OUT
002540           WRITE RPT-REC FROM RPT-TOTALS-LINE
002550           DISPLAY 'BASKETS PROCESSED:   ' CTR-BASKETS
002560           DISPLAY 'ACADEMIC10 APPLIED:  ' CTR-ACAD10-APPLIED
002570           DISPLAY 'BULK20 APPLIED:      ' CTR-BULK20-APPLIED
002580           DISPLAY 'RUN TOTAL DISCOUNT:  ' WS-RUN-TOTAL-DISCOUNT
002590           DISPLAY 'END PROGR: PROMOAPL'
002600           CLOSE CUSTMAST, BASKET, PROMOOUT, RPTFILE.
