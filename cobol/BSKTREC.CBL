000100***************************************************************
000200*  BSKTREC  --  BASKET LINE ITEM RECORD
000300*---------------------------------------------------------------
000400*  ONE ENTRY PER BASKET LINE.  LINES FOR ONE BASKET ARE
000500*  CONTIGUOUS ON THE INPUT FILE -- SHIPEST, TARFCALC, PROMOAPL
000600*  AND INVGEN ALL CONTROL-BREAK ON BSKT-ID-CPY.
000700*  REPLACES THE OLD MID-EXAM CLAIM-RECORD-WS LAYOUT -- SAME
000800*  "CODED FIELD WITH A REDEFINES" HABIT, NOW ON THE DEST
000900*  COUNTRY/ZIP GROUP SO THE INTL-VS-DOMESTIC EDIT CAN RUN OFF
001000*  EITHER THE ALPHA OR THE ZIP-9 VIEW.
001100*---------------------------------------------------------------
001200*  MAINT LOG
001300*  DATE     BY   TICKET   DESCRIPTION
001400*  06/02/98  RCH  BCP-119  ORIGINAL COPYBOOK FOR SHIPPING RUN
001500*  02/09/00  RCH  BCP-166  Y2K -- NO DATE FIELDS ON THIS RECORD,
001600*                          REVIEWED, NO CHANGE REQUIRED
001700*  03/30/01  RCH  BCP-190  ADDED FILLER PAD TO MATCH BASKET
001800*                          EXTRACT RECORD LENGTH (~60 CHARS)
001900***************************************************************
002000 01  BSKT-REC-CPY.
002100     05  BSKT-ID-CPY             PIC X(10).
002200     05  BSKT-CUST-ID-CPY        PIC X(10).
002300     05  BSKT-DEST-CTRY-CPY      PIC X(02).
002400     05  BSKT-DEST-ZIP-CPY.
002500         10  BSKT-DEST-ZIP-A-CPY     PIC X(10).
002600     05  BSKT-DEST-ZIP-N-CPY REDEFINES BSKT-DEST-ZIP-CPY
002700                                 PIC 9(10).
002800     05  BSKT-SKU-CPY            PIC X(12).
002900     05  BSKT-QUANTITY-CPY       PIC 9(05).
003000     05  BSKT-UNIT-PRICE-CPY     PIC S9(7)V99.
003100     05  FILLER                  PIC X(02).
