000100***************************************************************
000200*  CUSTREC  --  CUSTOMER MASTER RECORD
000300*---------------------------------------------------------------
000400*  ONE ENTRY PER PRICING CUSTOMER.  KEYED BY CUST-ID-CPY,
000500*  RECORD IS LOADED TO AN IN-MEMORY TABLE AND SEARCHED BY KEY
000600*  IN EVERY PROGRAM THAT COPIES THIS MEMBER (SEE PRICEREC,
000700*  SHIPEST, TARFCALC, PROMOAPL, INVGEN).
000800*---------------------------------------------------------------
000900*  MAINT LOG
001000*  DATE     BY   TICKET   DESCRIPTION
001100*  05/12/98  RCH  BCP-118  ORIGINAL COPYBOOK FOR PRICING RUN
001200*  11/03/99  RCH  BCP-142  ADDED CUST-COUNTRY, CUST-TAX-EXEMPT
001300*                          FOR CROSS BORDER TARIFF WORK
001400*  02/09/00  RCH  BCP-166  Y2K -- NO DATE FIELDS ON THIS RECORD,
001500*                          REVIEWED, NO CHANGE REQUIRED
001550*  09/17/01  RCH  BCP-239  ADDED FILLER PAD -- EVERY OTHER MASTER
001560*                          COPYBOOK IN THE SUITE CARRIES ONE FOR
001570*                          GROWTH ROOM, THIS ONE GOT MISSED
001600***************************************************************
001700 01  CUST-REC-CPY.
001800     05  CUST-ID-CPY             PIC X(10).
001900     05  CUST-NAME-CPY           PIC X(30).
002000     05  CUST-SEGMENT-CPY        PIC X(20).
002100         88  CUST-SEG-ACADEMIC       VALUE 'ACADEMIC'.
002200         88  CUST-SEG-BIOTECH        VALUE 'BIOTECH-STARTUP'.
002300         88  CUST-SEG-PHARMA-ENT     VALUE 'PHARMA-ENTERPRISE'.
002400         88  CUST-SEG-RESEARCH       VALUE 'RESEARCH-INSTITUTE'.
002500         88  CUST-SEG-ENTERPRISE     VALUE 'ENTERPRISE'.
002600         88  CUST-SEG-GOVERNMENT     VALUE 'GOVERNMENT'.
002700         88  CUST-SEG-STARTUP        VALUE 'STARTUP'.
002800         88  CUST-SEG-PHARMA         VALUE 'PHARMACEUTICAL'.
002900     05  CUST-LOCATION-CPY       PIC X(20).
003000     05  CUST-COUNTRY-CPY        PIC X(02).
003100     05  CUST-TAX-EXEMPT-CPY     PIC X(01).
003200         88  CUST-IS-TAX-EXEMPT      VALUE 'Y'.
003300         88  CUST-NOT-TAX-EXEMPT     VALUE 'N'.
003400     05  FILLER                  PIC X(05).
