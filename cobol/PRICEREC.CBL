000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.        PRICEREC.
000120       AUTHOR.            R CHIRINOS.
000130       INSTALLATION.      LIFE SCIENCE DISTRIBUTION - PRICING GROUP.
000140       DATE-WRITTEN.      05/14/1998.
000150       DATE-COMPILED.
000160       SECURITY.          NON-CONFIDENTIAL.
000170      *===============================================================
000180      *  PRICEREC -- PER-PRODUCT PRICE RECOMMENDATION PASS
000190      *---------------------------------------------------------------
000200      *  FOR ONE DRIVER CUSTOMER (READ FROM PRICE-REQUEST HEADER)
000210      *  AGAINST EVERY PRODUCT ON THE CATALOG FILE, WRITES A
000220      *  RECOMMENDED PRICE = BASE PRICE * SEGMENT MULT * CATEGORY ADJ,
000230      *  WITH MARGIN IMPROVEMENT PERCENT AND A REASON STRING.
000240      *===============================================================
000250      *  MAINT LOG
000260      *  DATE     BY   TICKET    DESCRIPTION
000270      *  05/14/98  RCH  BCP-118   ORIGINAL PROGRAM
000280      *  08/03/98  RCH  BCP-127   ADDED MARGIN IMPROVEMENT PCT AND
000290      *                           RUN-REPORT PRICING SECTION
000300      *  02/09/00  RCH  BCP-166   Y2K -- WS-RUN-DATE-X ALREADY 2-DIGIT
000310      *                           YEAR ON THIS REPORT, REVIEWED, OK
000320      *  10/11/01  RCH  BCP-205   FIXED CONFIDENCE AT .900 PER PRICING
000330      *                           COMMITTEE - RANDOM JITTER DROPPED
000332      *  10/09/01  RCH  BCP-246   WS-REASON-WORK'S FIXED-WIDTH CONCAT
000333      *                           NEVER TRIMMED WS-REASON-SEG/-CAT, SO
000334      *                           THE MOVE INTO THE 60-BYTE REC-REASON-
000335      *                           OUT CUT OFF THE "CATEGORY ADJUSTMENTS"
000336      *                           WORDING ON EVERY ROW AND CHOPPED LONG
000337      *                           CATEGORY NAMES MID-WORD.  REBUILT WITH
000338      *                           A STRING ... DELIMITED BY SPACE SO THE
000339      *                           REASON TEXT ONLY COSTS WHAT THE ACTUAL
000340      *                           SEGMENT/CATEGORY NAMES NEED.
000341      *===============================================================
000350       ENVIRONMENT DIVISION.
000360       CONFIGURATION SECTION.
000370       SOURCE-COMPUTER.   IBM-370.
000380       OBJECT-COMPUTER.   IBM-370.
000390       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000400       INPUT-OUTPUT SECTION.
000410       FILE-CONTROL.
000420           SELECT CUSTMAST  ASSIGN TO CUSTMAST
000430              FILE STATUS   IS FS-CUSTMAST.
000440           SELECT REQFILE   ASSIGN TO PRCREQ
000450              FILE STATUS   IS FS-REQFILE.
000460           SELECT PRODIN    ASSIGN TO PRODMAST
000470              FILE STATUS   IS FS-PRODIN.
000480           SELECT RECOUT    ASSIGN TO PRCREC
000490              FILE STATUS   IS FS-RECOUT.
000500           SELECT RPTOUT    ASSIGN TO PRCRPT
000510              FILE STATUS   IS FS-RPTOUT.
000520      *
000530       DATA DIVISION.
000540       FILE SECTION.
000550       FD  CUSTMAST
000560           RECORDING MODE IS F
000570           RECORD CONTAINS 83 CHARACTERS
000580           LABEL RECORDS ARE STANDARD.
000590       01  CUSTMAST-REC             PIC X(83).
000600      *
000610       FD  REQFILE
000620           RECORDING MODE IS F
000630           RECORD CONTAINS 10 CHARACTERS
000640           LABEL RECORDS ARE STANDARD.
000650       01  REQFILE-REC.
000660           05  REQ-DRIVER-CUST-ID       PIC X(10).
000670      *
000680       FD  PRODIN
000690           RECORDING MODE IS F
000700           RECORD CONTAINS 110 CHARACTERS
000710           LABEL RECORDS ARE STANDARD.
000720       01  PRODIN-REC                PIC X(110).
000730      *
000740       FD  RECOUT
000750           RECORDING MODE IS F
000760           RECORD CONTAINS 141 CHARACTERS
000770           LABEL RECORDS ARE STANDARD.
000780       01  RECOUT-REC.
000790           05  REC-SKU-OUT              PIC X(12).
000800           05  REC-PRICE-OUT            PIC S9(7)V99.
000810           05  REC-CONFIDENCE-OUT       PIC 9V999.
000820           05  REC-MARGIN-IMP-OUT       PIC S9(3)V99.
000830           05  REC-REASON-OUT           PIC X(60).
000840           05  FILLER                   PIC X(53).
000850      *
000860       FD  RPTOUT
000870           RECORD CONTAINS 132 CHARACTERS
000880           LABEL RECORDS ARE OMITTED
000890           LINAGE IS 60 WITH FOOTING AT 55
000900           DATA RECORD IS RPT-LINE.
000910       01  RPT-LINE                  PIC X(132).
000920      *
000930       WORKING-STORAGE SECTION.
000940       01  FILE-STATUS-CODES.
000950           05  FS-CUSTMAST              PIC X(02).
000960               88  CUSTMAST-OK              VALUE '00'.
000970               88  CUSTMAST-EOF             VALUE '10'.
000980           05  FS-REQFILE                PIC X(02).
000990               88  REQFILE-OK               VALUE '00'.
001000           05  FS-PRODIN                 PIC X(02).
001010               88  PRODIN-OK                VALUE '00'.
001020               88  PRODIN-EOF               VALUE '10'.
001030           05  FS-RECOUT                 PIC X(02).
001040               88  RECOUT-OK                VALUE '00'.
001050           05  FS-RPTOUT                 PIC X(02).
001060               88  RPTOUT-OK                VALUE '00'.
001070      *
001080       01  SW-SWITCHES.
001090           05  SW-END-PRODUCT            PIC X(01) VALUE 'N'.
001100               88  END-OF-PRODUCTS           VALUE 'Y'.
001110      *
001120       01  COUNTERS-AND-ACCUMULATORS.
001130           05  WS-CUST-IDX               PIC S9(4) COMP.
001140           05  WS-CUST-TABLE-CNT         PIC S9(4) COMP VALUE 0.
001150           05  WS-REC-COUNT              PIC S9(7) COMP VALUE 0.
001160           05  WS-LINE-COUNT             PIC S9(4) COMP VALUE 61.
001170           05  WS-TOTAL-REC-VALUE        PIC S9(9)V99 VALUE 0.
001180      *
001190      *  SEGMENT MULTIPLIER TABLE -- RULE P1
001200      *  ENCODED AS A VALUE STRING (SEGMENT NAME PADDED TO 20,
001210      *  MULT AS 9V999) AND REDEFINED INTO AN OCCURS TABLE, IN THE
001220      *  SAME STYLE PROG172A USES FOR ITS COURSE/GRADE ROWS.
001230       01  WS-SEG-TABLE-VALUES.
001240           05  FILLER  PIC X(24) VALUE 'ACADEMIC            0850'.
001250           05  FILLER  PIC X(24) VALUE 'BIOTECH-STARTUP     0950'.
001260           05  FILLER  PIC X(24) VALUE 'PHARMA-ENTERPRISE   1150'.
001270           05  FILLER  PIC X(24) VALUE 'RESEARCH-INSTITUTE  0900'.
001280       01  WS-SEG-TABLE REDEFINES WS-SEG-TABLE-VALUES.
001290           05  WS-SEG-ENTRY OCCURS 4 TIMES INDEXED BY SEG-IDX.
001300               10  WS-SEG-NAME           PIC X(20).
001310               10  WS-SEG-MULT           PIC 9V999.
001320      *
001330      *  CATEGORY ADJUSTMENT TABLE -- RULE P1
001340       01  WS-CAT-TABLE-VALUES.
001350           05  FILLER  PIC X(19) VALUE 'REAGENTS       1050'.
001360           05  FILLER  PIC X(19) VALUE 'LAB-EQUIPMENT  1100'.
001370           05  FILLER  PIC X(19) VALUE 'CONSUMABLES    0980'.
001380           05  FILLER  PIC X(19) VALUE 'INSTRUMENTS    1200'.
001390           05  FILLER  PIC X(19) VALUE 'CHEMICALS      1020'.
001400       01  WS-CAT-TABLE REDEFINES WS-CAT-TABLE-VALUES.
001410           05  WS-CAT-ENTRY OCCURS 5 TIMES INDEXED BY CAT-IDX.
001420               10  WS-CAT-NAME           PIC X(15).
001430               10  WS-CAT-ADJ            PIC 9V999.
001440      *
001450      *  CUSTOMER TABLE -- LOADED FROM CUSTMAST, SEARCHED BY
001460      *  CUST-ID FOR THE DRIVER CUSTOMER ONLY.
001470       01  WS-CUST-TABLE.
001480           05  WS-CUST-ENTRY OCCURS 500 TIMES INDEXED BY CUST-IDX.
001490               10  TBC-CUST-ID           PIC X(10).
001500               10  TBC-CUST-NAME         PIC X(30).
001510               10  TBC-CUST-SEGMENT      PIC X(20).
001520               10  TBC-CUST-LOCATION     PIC X(20).
001530               10  TBC-CUST-COUNTRY      PIC X(02).
001540               10  TBC-CUST-TAX-EXEMPT   PIC X(01).
001550      *
001560       01  WS-DRIVER-CUSTOMER.
001570           COPY CUSTREC.
001580      *
001590       01  WS-PRODUCT-WORK.
001600           COPY PRODREC.
001610      *
001620      *  RUN DATE -- ALPHA/NUMERIC AND BROKEN-OUT VIEWS
001630       01  WS-RUN-DATE-N               PIC 9(06) VALUE ZERO.
001640       01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-N.
001650           05  WS-RUN-YR-X              PIC 9(02).
001660           05  WS-RUN-MO-X              PIC 9(02).
001670           05  WS-RUN-DA-X              PIC 9(02).
001680      *
001690       01  WS-CALC-FIELDS.
001700           05  WS-SEG-MULT-W            PIC 9V999 VALUE 1.000.
001710           05  WS-CAT-ADJ-W             PIC 9V999 VALUE 1.000.
001720           05  WS-REC-PRICE-W           PIC S9(7)V99.
001730           05  WS-MARGIN-IMP-W          PIC S9(3)V99.
001740      *
001750       01  WS-REASON-WORK.
001760           05  WS-REASON-SEG            PIC X(20).
001770           05  WS-REASON-CAT            PIC X(15).
001780       01  WS-REASON-OUT-W              PIC X(60) VALUE SPACES.
001850      *
001860      *  RUN-REPORT LINES
001870       01  WS-REPORT-LINES.
001880           02  HEADER-01.
001890               05  FILLER               PIC X VALUE SPACE.
001900               05  FILLER               PIC X(20) VALUE
001910                   'PRICEREC -- RUN DATE'.
001920               05  FILLER               PIC X VALUE SPACE.
001930               05  DATE-HEAD01-MO       PIC 99.
001940               05  FILLER               PIC X VALUE '/'.
001950               05  DATE-HEAD01-DA       PIC 99.
001960               05  FILLER               PIC X VALUE '/'.
001970               05  DATE-HEAD01-YR       PIC 99.
001980               05  FILLER               PIC X(80) VALUE SPACES.
001990           02  HEADER-02.
002000               05  FILLER               PIC X VALUE SPACE.
002010               05  FILLER               PIC X(30) VALUE
002020                   'PRICING RECOMMENDATION REPORT'.
002030               05  FILLER               PIC X(101) VALUE SPACES.
002040           02  DETAIL-01.
002050               05  FILLER               PIC X VALUE SPACE.
002060               05  DET-SKU-OUT          PIC X(12).
002070               05  FILLER               PIC X VALUE SPACE.
002080               05  DET-PRICE-OUT        PIC $$,$$9.99-.
002090               05  FILLER               PIC X VALUE SPACE.
002100               05  DET-MARGIN-OUT       PIC ZZ9.99-.
002110               05  FILLER               PIC X(94) VALUE SPACES.
002120           02  SECTION-PRICING.
002130               05  FILLER               PIC X VALUE SPACE.
002140               05  FILLER               PIC X(10) VALUE
002150                   'PRICING - '.
002160               05  FILLER               PIC X(20) VALUE
002170                   'RECOMMENDATIONS:    '.
002180               05  SEC-REC-CNT-OUT      PIC ZZZ,ZZ9.
002190               05  FILLER               PIC X(10) VALUE
002200                   ' TOTAL VAL'.
002210               05  SEC-REC-VAL-OUT      PIC $$,$$$,$$9.99-.
002220               05  FILLER               PIC X(60) VALUE SPACES.
002230      *
002240       PROCEDURE DIVISION.
002250       000-TOP-LEVEL.
002260           PERFORM 100-OPEN-FILES.
002270           PERFORM 200-RECOMMEND-PROCESS
002280               UNTIL END-OF-PRODUCTS.
002290           PERFORM 300-TERMINAR.
002300           GOBACK.
002310      *
002320       100-OPEN-FILES.
002330           ACCEPT WS-RUN-DATE-N FROM DATE.
002340           OPEN INPUT  CUSTMAST.
002350           IF NOT CUSTMAST-OK
002360              DISPLAY 'PRICEREC - ERROR OPENING CUSTMAST'
002370              DISPLAY 'FILE STATUS = ' FS-CUSTMAST
002380              GO TO 900-ERROR.
002390           OPEN INPUT  REQFILE.
002400           IF NOT REQFILE-OK
002410              DISPLAY 'PRICEREC - ERROR OPENING REQFILE'
002420              GO TO 900-ERROR.
002430           OPEN INPUT  PRODIN.
002440           IF NOT PRODIN-OK
002450              DISPLAY 'PRICEREC - ERROR OPENING PRODIN'
002460              GO TO 900-ERROR.
002470           OPEN OUTPUT RECOUT.
002480           OPEN OUTPUT RPTOUT.
002490      *    LOAD THE CUSTOMER TABLE
002500           SET CUST-IDX TO 1.
002505           PERFORM 110-LOAD-CUSTOMER UNTIL CUSTMAST-EOF.
002600      *    READ THE DRIVER-CUSTOMER REQUEST AND FIND HIM/HER
002610           READ REQFILE.
002620           SET CUST-IDX TO 1.
002630           SEARCH WS-CUST-ENTRY VARYING CUST-IDX
002640              AT END
002650                 DISPLAY 'PRICEREC - DRIVER CUSTOMER NOT ON FILE '
002660                         REQ-DRIVER-CUST-ID
002670              WHEN TBC-CUST-ID (CUST-IDX) = REQ-DRIVER-CUST-ID
002680                 MOVE TBC-CUST-ID (CUST-IDX)
002690                                        TO CUST-ID-CPY
002700                 MOVE TBC-CUST-NAME (CUST-IDX)
002710                                        TO CUST-NAME-CPY
002720                 MOVE TBC-CUST-SEGMENT (CUST-IDX)
002730                                        TO CUST-SEGMENT-CPY
002740                 MOVE TBC-CUST-LOCATION (CUST-IDX)
002750                                        TO CUST-LOCATION-CPY
002760                 MOVE TBC-CUST-COUNTRY (CUST-IDX)
002770                                        TO CUST-COUNTRY-CPY
002780                 MOVE TBC-CUST-TAX-EXEMPT (CUST-IDX)
002790                                        TO CUST-TAX-EXEMPT-CPY
002800           END-SEARCH.
002810           MOVE WS-RUN-YR-X TO DATE-HEAD01-YR.
002820           MOVE WS-RUN-MO-X TO DATE-HEAD01-MO.
002830           MOVE WS-RUN-DA-X TO DATE-HEAD01-DA.
002840           PERFORM 250-PRICE-SEG-LOOKUP.
002850           PERFORM 240-READ-PRODUCT.
002860      *
002862       110-LOAD-CUSTOMER.
002864           READ CUSTMAST INTO WS-CUST-ENTRY (CUST-IDX)
002866              AT END
002868                 SET CUSTMAST-EOF TO TRUE
002870              NOT AT END
002872                 ADD 1 TO WS-CUST-TABLE-CNT
002874                 SET CUST-IDX UP BY 1
002876           END-READ.
002878      *
002880       200-RECOMMEND-PROCESS.
002882           ADD 1 TO WS-REC-COUNT
002890           PERFORM 210-CALCULATE-RECOMMENDATION
002900           PERFORM 220-WRITE-RECOMMENDATION
002910           PERFORM 240-READ-PRODUCT.
002920      *
002930      *  RULE P1 -- SEGMENT/CATEGORY RECOMMENDATION
002940       210-CALCULATE-RECOMMENDATION.
002950           MOVE 1.000 TO WS-CAT-ADJ-W
002960           SET CAT-IDX TO 1
002970           SEARCH WS-CAT-ENTRY VARYING CAT-IDX
002980              AT END
002990                 CONTINUE
003000              WHEN WS-CAT-NAME (CAT-IDX) = PROD-CATEGORY-CPY
003010                 MOVE WS-CAT-ADJ (CAT-IDX) TO WS-CAT-ADJ-W
003020           END-SEARCH
003030           COMPUTE WS-REC-PRICE-W ROUNDED =
003040               PROD-BASE-PRICE-CPY * WS-SEG-MULT-W * WS-CAT-ADJ-W
003050           COMPUTE WS-MARGIN-IMP-W ROUNDED =
003060               (WS-REC-PRICE-W - PROD-BASE-PRICE-CPY) /
003070               PROD-BASE-PRICE-CPY * 100
003080           MOVE PROD-CATEGORY-CPY TO WS-REASON-CAT
003090           ADD WS-REC-PRICE-W TO WS-TOTAL-REC-VALUE
003100           CONTINUE.
003110      *
003120       220-WRITE-RECOMMENDATION.
003130           MOVE PROD-SKU-CPY        TO REC-SKU-OUT
003140           MOVE WS-REC-PRICE-W      TO REC-PRICE-OUT
003150           MOVE .900                TO REC-CONFIDENCE-OUT
003160           MOVE WS-MARGIN-IMP-W     TO REC-MARGIN-IMP-OUT
003161           MOVE SPACES              TO WS-REASON-OUT-W
003162           STRING 'OPTIMIZED FOR '        DELIMITED BY SIZE
003163                  WS-REASON-SEG            DELIMITED BY SPACE
003164                  ' SEGMENT WITH '         DELIMITED BY SIZE
003165                  WS-REASON-CAT            DELIMITED BY SPACE
003166                  ' CATEGORY ADJUSTMENTS'  DELIMITED BY SIZE
003167              INTO WS-REASON-OUT-W
003168           END-STRING
003170           MOVE WS-REASON-OUT-W     TO REC-REASON-OUT
003180           WRITE RECOUT-REC
003190           IF WS-LINE-COUNT > 55
003200              PERFORM 231-WRITE-TITLES
003210           END-IF
003220           MOVE PROD-SKU-CPY        TO DET-SKU-OUT
003230           MOVE WS-REC-PRICE-W      TO DET-PRICE-OUT
003240           MOVE WS-MARGIN-IMP-W     TO DET-MARGIN-OUT
003250           WRITE RPT-LINE FROM DETAIL-01
003260           ADD 1 TO WS-LINE-COUNT
003270           CONTINUE.
003280      *
003290       231-WRITE-TITLES.
003300           WRITE RPT-LINE FROM HEADER-01
003310           WRITE RPT-LINE FROM HEADER-02
003320           MOVE 2 TO WS-LINE-COUNT
003330           CONTINUE.
003340      *
003350       240-READ-PRODUCT.
003360           READ PRODIN INTO WS-PRODUCT-WORK
003370              AT END SET END-OF-PRODUCTS TO TRUE
003380           END-READ
003390           CONTINUE.
003400      *
003410       250-PRICE-SEG-LOOKUP.
003420           MOVE 1.000 TO WS-SEG-MULT-W
003430           SET SEG-IDX TO 1
003440           SEARCH WS-SEG-ENTRY VARYING SEG-IDX
003450              AT END
003460                 CONTINUE
003470              WHEN WS-SEG-NAME (SEG-IDX) = CUST-SEGMENT-CPY
003480                 MOVE WS-SEG-MULT (SEG-IDX) TO WS-SEG-MULT-W
003490           END-SEARCH
003500           MOVE CUST-SEGMENT-CPY TO WS-REASON-SEG
003510           CONTINUE.
003520      *
003530       300-TERMINAR.
003540           MOVE WS-REC-COUNT       TO SEC-REC-CNT-OUT
003550           MOVE WS-TOTAL-REC-VALUE TO SEC-REC-VAL-OUT
003560           WRITE RPT-LINE FROM SECTION-PRICING
003570           DISPLAY '----------------------------'
003580           DISPLAY 'PRICEREC CONTROL TOTALS'
003590           DISPLAY '----------------------------'
003600           DISPLAY 'RECOMMENDATIONS WRITTEN: ' WS-REC-COUNT
003610           DISPLAY 'TOTAL RECOMMENDED VALUE: ' WS-TOTAL-REC-VALUE
003620           CLOSE CUSTMAST, REQFILE, PRODIN, RECOUT, RPTOUT
003630           DISPLAY 'END PROGRAM PRICEREC'
003640           CONTINUE.
003650      *
003660       900-ERROR.
003670           GOBACK.
