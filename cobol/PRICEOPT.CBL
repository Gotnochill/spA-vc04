000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.        PRICEOPT.
000120       AUTHOR.            R CHIRINOS.
000130       INSTALLATION.      LIFE SCIENCE DISTRIBUTION - PRICING GROUP.
000140       DATE-WRITTEN.      06/02/1998.
000150       DATE-COMPILED.
000160       SECURITY.          NON-CONFIDENTIAL.
000170      *===============================================================
000180      *  PRICEOPT -- OPTIMIZED-PRICE PASS
000190      *---------------------------------------------------------------
000200      *  READS OPTIMIZE-REQUEST RECORDS (SKU, SEGMENT, QTY, CURRENT
000210      *  PRICE) AND WRITES OPTIMIZED PRICE, EXPECTED MARGIN,
000220      *  PRICE-CHANGE PCT, ELASTICITY INDEX AND A RECOMMENDATION LINE.
000230      *===============================================================
000240      *  MAINT LOG
000250      *  DATE     BY   TICKET    DESCRIPTION
000260      *  06/02/98  RCH  BCP-121   ORIGINAL PROGRAM (ADAPTED FROM THE
000270      *                           RFP-COSTING JOB)
000280      *  09/19/98  RCH  BCP-133   ADDED VOLUME-TIER MULTIPLIER
000290      *  04/02/99  RCH  BCP-149   FIXED CONFIDENCE AT 92.5 - MARKET
000300      *                           AND COMPETITION FACTORS FROZEN AT 1.0
000310      *  02/09/00  RCH  BCP-166   Y2K -- NO DATE FIELDS ON THIS RUN,
000320      *                           REVIEWED, NO CHANGE REQUIRED
000330      *  09/17/01  RCH  BCP-241   ESCRIBIR-SALIDA WAS TRUNCATING THE
000340      *                           MARGIN AND PRICE-CHANGE PERCENTAGES
000350      *                           ON THE MOVE INTO THE 1-DECIMAL OUTPUT
000360      *                           FIELDS -- NOW COMPUTES THEM ROUNDED.
000370      *===============================================================
000380       ENVIRONMENT DIVISION.
000390       CONFIGURATION SECTION.
000400       SOURCE-COMPUTER.   IBM-370.
000410       OBJECT-COMPUTER.   IBM-370.
000420       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000430       INPUT-OUTPUT SECTION.
000440       FILE-CONTROL.
000450           SELECT INFILE   ASSIGN   TO OPTREQ
000460              FILE STATUS  IS FS-INFILE.
000470           SELECT OUTFILE  ASSIGN   TO OPTOUT
000480              FILE STATUS  IS FS-OUTFILE.
000490      *
000500       DATA DIVISION.
000510       FILE SECTION.
000520       FD  INFILE
000530           RECORDING MODE IS F
000540           BLOCK CONTAINS 0 RECORDS
000550           RECORD CONTAINS 46 CHARACTERS
000560           DATA RECORD IS OPTREQ-REC.
000570       01  OPTREQ-REC.
000580           05  OPTREQ-SKU                 PIC X(12).
000590           05  OPTREQ-SEGMENT             PIC X(20).
000600           05  OPTREQ-QTY                 PIC 9(05).
000610           05  OPTREQ-CURR-PRICE          PIC S9(7)V99.
000620      *
000630       FD  OUTFILE
000640           RECORDING MODE IS F
000650           RECORD CONTAINS 80 CHARACTERS
000660           BLOCK CONTAINS 0 RECORDS
000670           DATA RECORD IS OPTOUT-REC.
000680       01  OPTOUT-REC.
000690           05  OPTOUT-SKU                 PIC X(12).
000700           05  OPTOUT-OPT-PRICE           PIC S9(7)V99.
000710           05  OPTOUT-EXP-MARGIN          PIC S9(3)V9.
000720           05  OPTOUT-PRICE-CHG-PCT       PIC S9(3)V9.
000730           05  OPTOUT-ELASTICITY          PIC S9(3)V99.
000740           05  OPTOUT-CONFIDENCE          PIC 999V9.
000750           05  OPTOUT-RECOMMEND-TXT       PIC X(40).
000760      *
000770       WORKING-STORAGE SECTION.
000780       01  FILE-STATUS-CODES.
000790           05  FS-INFILE                  PIC X(02).
000800               88  INFILE-OK                  VALUE '00'.
000810               88  INFILE-EOF                 VALUE '10'.
000820           05  FS-OUTFILE                 PIC X(02).
000830               88  OUTFILE-OK                 VALUE '00'.
000840      *
000850       01  SW-END                         PIC X(01) VALUE '0'.
000860           88  NOT-EOF-SW                     VALUE '0'.
000870           88  EOF-SW                         VALUE '1'.
000880      *
000890       01  COUNTERS-AND-ACCUMULATORS.
000900           05  WS-CONTAR                  PIC S9(8) COMP SYNC.
000910           05  WS-REQ-COUNT               PIC S9(7) COMP VALUE 0.
000920      *
000930      *  SEGMENT MULTIPLIER TABLE -- RULE P2 (NOTE: DIFFERENT CODE
000940      *  SET FROM PRICEREC'S RULE P1 TABLE -- SEE MAINT LOG BCP-121)
000950       01  WS-SEG-TABLE-VALUES.
000960           05  FILLER  PIC X(24) VALUE 'ACADEMIC            0850'.
000970           05  FILLER  PIC X(24) VALUE 'ENTERPRISE          1150'.
000980           05  FILLER  PIC X(24) VALUE 'GOVERNMENT          0900'.
000990           05  FILLER  PIC X(24) VALUE 'STARTUP             0950'.
001000           05  FILLER  PIC X(24) VALUE 'PHARMACEUTICAL      1200'.
001010       01  WS-SEG-TABLE REDEFINES WS-SEG-TABLE-VALUES.
001020           05  WS-SEG-ENTRY OCCURS 5 TIMES INDEXED BY SEG-IDX.
001030               10  WS-SEG-NAME            PIC X(20).
001040               10  WS-SEG-MULT            PIC 9V999.
001050      *
001060      *  VOLUME TIER TABLE -- RULE P2 (HIGHEST TIER .LE. QTY WINS)
001070       01  WS-VOL-TABLE-VALUES.
001080           05  FILLER  PIC 9(09) VALUE 000250880.
001090           05  FILLER  PIC 9(09) VALUE 000100920.
001100           05  FILLER  PIC 9(09) VALUE 000050950.
001110           05  FILLER  PIC 9(09) VALUE 000020980.
001120           05  FILLER  PIC 9(09) VALUE 000011000.
001130       01  WS-VOL-TABLE REDEFINES WS-VOL-TABLE-VALUES.
001140           05  WS-VOL-ENTRY OCCURS 5 TIMES INDEXED BY VOL-IDX.
001150               10  WS-VOL-MIN-QTY         PIC 9(05).
001160               10  WS-VOL-MULT            PIC 9V999.
001170      *
001180      *  RUN DATE -- ALPHA/NUMERIC AND BROKEN-OUT VIEWS
001190       01  WS-RUN-DATE-N                  PIC 9(06) VALUE ZERO.
001200       01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-N.
001210           05  WS-RUN-YR-X                PIC 9(02).
001220           05  WS-RUN-MO-X                PIC 9(02).
001230           05  WS-RUN-DA-X                PIC 9(02).
001240      *
001250       01  WS-CALC-FIELDS.
001260           05  WS-SEG-MULT-W              PIC 9V999 VALUE 1.000.
001270           05  WS-VOL-MULT-W              PIC 9V999 VALUE 1.000.
001280           05  WS-OPT-PRICE-W             PIC S9(7)V99.
001290           05  WS-PRICE-CHG-PCT-W         PIC S9(5)V99.
001300           05  WS-EXP-MARGIN-W            PIC S9(5)V99.
001310           05  WS-ELASTICITY-W            PIC S9(5)V99.
001320           05  WS-ABS-CHG-PCT-W           PIC S9(5)V99.
001330      *
001340       01  WS-RECOMMEND-WORK.
001350           05  WS-RECOMMEND-ACTION        PIC X(08).
001360           05  FILLER                     PIC X(01) VALUE SPACE.
001370           05  WS-RECOMMEND-PCT           PIC ZZ9.9.
001380           05  FILLER                     PIC X(10) VALUE
001390               'PERCENT - '.
001400           05  WS-RECOMMEND-SEG           PIC X(20).
001410      *
001420       PROCEDURE DIVISION.
001430       000-TOP-LEVEL.
001440           PERFORM OPEN-FILES.
001450           PERFORM CALCULUS UNTIL EOF-SW.
001460           PERFORM TERMINAR.
001470           GOBACK.
001480      *
001490       OPEN-FILES.
001500           DISPLAY 'INIT PRICEOPT..'.
001510           ACCEPT WS-RUN-DATE-N FROM DATE.
001520           OPEN INPUT  INFILE.
001530           IF NOT INFILE-OK
001540              DISPLAY 'PRICEOPT - ERROR OPENING INFILE'
001550              GO TO 900-ERROR.
001560           OPEN OUTPUT OUTFILE.
001570           IF NOT OUTFILE-OK
001580              DISPLAY 'PRICEOPT - ERROR OPENING OUTFILE'
001590              GO TO 900-ERROR.
001600           READ INFILE
001610              AT END MOVE '1' TO SW-END
001620           END-READ.
001630      *
001640       CALCULUS.
001650           ADD 1 TO WS-CONTAR
001660           ADD 1 TO WS-REQ-COUNT
001670           PERFORM 210-SEGMENT-LOOKUP
001680           PERFORM 220-VOLUME-LOOKUP
001690           COMPUTE WS-OPT-PRICE-W ROUNDED =
001700               OPTREQ-CURR-PRICE * WS-SEG-MULT-W * WS-VOL-MULT-W
001710           COMPUTE WS-PRICE-CHG-PCT-W ROUNDED =
001720               (WS-OPT-PRICE-W - OPTREQ-CURR-PRICE) /
001730               OPTREQ-CURR-PRICE * 100
001740           COMPUTE WS-EXP-MARGIN-W ROUNDED =
001750               25.0 + WS-PRICE-CHG-PCT-W * 0.5
001760           IF WS-PRICE-CHG-PCT-W < 0
001770              COMPUTE WS-ABS-CHG-PCT-W = WS-PRICE-CHG-PCT-W * -1
001780           ELSE
001790              MOVE WS-PRICE-CHG-PCT-W TO WS-ABS-CHG-PCT-W
001800           END-IF
001810           COMPUTE WS-ELASTICITY-W ROUNDED = WS-ABS-CHG-PCT-W / 10
001820           IF WS-PRICE-CHG-PCT-W < 0
001830              MOVE 'DECREASE' TO WS-RECOMMEND-ACTION
001840           ELSE
001850              MOVE 'INCREASE' TO WS-RECOMMEND-ACTION
001860           END-IF
001870           MOVE WS-ABS-CHG-PCT-W   TO WS-RECOMMEND-PCT
001880           MOVE OPTREQ-SEGMENT     TO WS-RECOMMEND-SEG
001890           PERFORM ESCRIBIR-SALIDA
001900           READ INFILE
001910              AT END MOVE '1' TO SW-END
001920           END-READ.
001930      *
001940      *  RULE P2 -- SEGMENT MULTIPLIER LOOKUP
001950       210-SEGMENT-LOOKUP.
001960           MOVE 1.000 TO WS-SEG-MULT-W
001970           SET SEG-IDX TO 1
001980           SEARCH WS-SEG-ENTRY VARYING SEG-IDX
001990              AT END
002000                 CONTINUE
002010              WHEN WS-SEG-NAME (SEG-IDX) = OPTREQ-SEGMENT
002020                 MOVE WS-SEG-MULT (SEG-IDX) TO WS-SEG-MULT-W
002030           END-SEARCH
002040           CONTINUE.
002050      *
002060      *  RULE P2 -- VOLUME TIER LOOKUP, HIGHEST TIER .LE. QTY WINS
002070       220-VOLUME-LOOKUP.
002080           MOVE 1.000 TO WS-VOL-MULT-W
002090           SET VOL-IDX TO 1
002100           SEARCH WS-VOL-ENTRY VARYING VOL-IDX
002110              AT END
002120                 CONTINUE
002130              WHEN OPTREQ-QTY NOT LESS THAN WS-VOL-MIN-QTY (VOL-IDX)
002140                 MOVE WS-VOL-MULT (VOL-IDX) TO WS-VOL-MULT-W
002150           END-SEARCH
002160           CONTINUE.
002170      *
002180       ESCRIBIR-SALIDA.
002190           MOVE OPTREQ-SKU            TO OPTOUT-SKU
002200           MOVE WS-OPT-PRICE-W        TO OPTOUT-OPT-PRICE
002210           COMPUTE OPTOUT-EXP-MARGIN ROUNDED = WS-EXP-MARGIN-W
002220           COMPUTE OPTOUT-PRICE-CHG-PCT ROUNDED = WS-PRICE-CHG-PCT-W
002230           MOVE WS-ELASTICITY-W       TO OPTOUT-ELASTICITY
002240           MOVE 92.5                  TO OPTOUT-CONFIDENCE
002250           MOVE WS-RECOMMEND-WORK     TO OPTOUT-RECOMMEND-TXT
002260           WRITE OPTOUT-REC.
002270      *
002280       TERMINAR.
002290           DISPLAY 'RUN DATE 19' WS-RUN-YR-X '-' WS-RUN-MO-X
002300                    '-' WS-RUN-DA-X
002310           DISPLAY '-----------------  '
002320           DISPLAY 'PRICEOPT CONTROL TOTALS'
002330           DISPLAY '-----------------  '
002340           DISPLAY 'REQUESTS PROCESSED: ' WS-REQ-COUNT
002350           CLOSE INFILE, OUTFILE
002360           DISPLAY 'END PROGR: PRICEOPT'.
002370      *
002380       900-ERROR.
002390           GOBACK.
