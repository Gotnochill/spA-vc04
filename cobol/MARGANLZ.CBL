000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID. MARGANLZ.
000120       AUTHOR.     R CHIRINOS.
000130       INSTALLATION.  LIFE SCIENCE DISTRIBUTION - PRICING GROUP.
000140       DATE-WRITTEN.  05/20/1998.
000150       DATE-COMPILED.
000160       SECURITY.   NON-CONFIDENTIAL.
000170      *===============================================================
000180      *  MARGANLZ -- MARGIN ANALYSIS
000190      *---------------------------------------------------------------
000200      *  FOR ONE CUSTOMER AND A LIST OF PRODUCT SKUS, ROLLS UP TOTAL
000210      *  COST (SUM OF BASE PRICES), OPTIMIZED REVENUE (SUM OF THE
000220      *  P1 SEGMENT/CATEGORY RECOMMENDED PRICES) AND REPORTS CURRENT
000230      *  VS OPTIMIZED MARGIN.  THIS PROGRAM STARTED LIFE AS THE OLD
000240      *  FILE-DRIVEN ARITHMETIC UTILITY -- SAME ONE-RECORD-DRIVES-THE-
000250      *  CALCULATION SHAPE, DIFFERENT ARITHMETIC.
000260      *---------------------------------------------------------------
000270      *  MAINT LOG
000280      *  DATE     BY   TICKET   DESCRIPTION
000290      *  05/20/98  RCH  BCP-121  ORIGINAL PROGRAM
000300      *  08/03/99  RCH  BCP-135  ADDED CUSTOMER/PRODUCT TABLE SEARCH
000310      *                          (SAME SEG-MULT/CAT-ADJ TABLE AS
000320      *                          PRICEREC -- KEEP THE TWO IN SYNC)
000330      *  02/09/00  RCH  BCP-166  Y2K -- NO DATE FIELDS ON THIS RECORD,
000340      *                          REVIEWED, NO CHANGE REQUIRED
000350      *===============================================================
000360       ENVIRONMENT DIVISION.
000370       CONFIGURATION SECTION.
000380       SOURCE-COMPUTER.   IBM-370.
000390       OBJECT-COMPUTER.   IBM-370.
000400       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000410       INPUT-OUTPUT SECTION.
000420       FILE-CONTROL.
000430           SELECT CUSTMAST ASSIGN TO CUSTMAST
000440              FILE STATUS IS FS-CUSTMAST.
000450           SELECT PRODMAST ASSIGN TO PRODMAST
000460              FILE STATUS IS FS-PRODMAST.
000470           SELECT MARGIN-IN  ASSIGN TO MARGIN
000480              FILE STATUS IS FS-MARGIN-IN.
000490           SELECT MARGIN-OUT ASSIGN TO MARGOUT
000500              FILE STATUS IS FS-MARGIN-OUT.
000510       DATA DIVISION.
000520       FILE SECTION.
000530       FD  CUSTMAST RECORDING MODE F.
000540       01  CUSTMAST-REC.
000550           COPY CUSTREC.
000560      *
000570       FD  PRODMAST RECORDING MODE F.
000580       01  PRODMAST-REC.
000590           COPY PRODREC.
000600      *
000610       FD  MARGIN-IN RECORDING MODE F.
000620       01  MARG-REQUEST-I.
000630           05  MARG-CUST-ID-I             PIC X(10).
000640           05  MARG-SKU-I OCCURS 20 TIMES PIC X(12).
000650      *
000660       FD  MARGIN-OUT RECORDING MODE F.
000670       01  MARG-SUMMARY-O.
000680           05  MARG-CUST-ID-O             PIC X(10).
000690           05  MARG-TOTAL-COST-O          PIC S9(9)V99.
000700           05  MARG-OPT-REVENUE-O         PIC S9(9)V99.
000710           05  MARG-CURRENT-PCT-O         PIC S9(3)V99.
000720           05  MARG-OPTIMIZED-PCT-O       PIC S9(3)V99.
000730           05  MARG-IMPROVEMENT-O         PIC S9(3)V99.
000740           05  MARG-UPLIFT-O              PIC S9(9)V99.
000750           05  FILLER                     PIC X(20).
000760      *
000770       WORKING-STORAGE SECTION.
000780       01  FILE-STATUS-CODES.
000790           05  FS-CUSTMAST                PIC X(02).
000800               88  CUSTMAST-OK                VALUE '00'.
000810               88  CUSTMAST-EOF               VALUE '10'.
000820           05  FS-PRODMAST                PIC X(02).
000830               88  PRODMAST-OK                VALUE '00'.
000840               88  PRODMAST-EOF               VALUE '10'.
000850           05  FS-MARGIN-IN               PIC X(02).
000860               88  MARGIN-IN-OK               VALUE '00'.
000870               88  MARGIN-IN-EOF              VALUE '10'.
000880           05  FS-MARGIN-OUT              PIC X(02).
000890               88  MARGIN-OUT-OK              VALUE '00'.
000900      *
000950       77  SKU-IDX                        PIC S9(4) COMP VALUE 0.
000960       77  WS-CUST-TABLE-CNT              PIC S9(4) COMP VALUE 0.
000970       77  WS-PROD-TABLE-CNT              PIC S9(4) COMP VALUE 0.
000980       77  WS-REQ-COUNT                   PIC S9(7) COMP VALUE 0.
000990      *
001000       01  WS-CUST-TABLE.
001010           05  WS-CUST-ENTRY OCCURS 500 TIMES INDEXED BY CUST-IDX2.
001020               10  TBC-CUST-ID            PIC X(10).
001030               10  TBC-CUST-SEGMENT       PIC X(20).
001040               10  FILLER                 PIC X(53).
001050      *
001060       01  WS-PROD-TABLE.
001070           05  WS-PROD-ENTRY OCCURS 2000 TIMES INDEXED BY PROD-IDX2.
001080               10  TBP-SKU                PIC X(12).
001090               10  TBP-CATEGORY           PIC X(15).
001100               10  TBP-BASE-PRICE         PIC S9(7)V99.
001110               10  FILLER                 PIC X(20).
001120      *
001130      *  RULE P1 SEGMENT MULTIPLIER TABLE -- SHARED CODE SET WITH
001140      *  PRICEREC (NOT THE PRICEOPT CODE SET -- DO NOT CROSS THE TWO)
001150       01  WS-SEG-TABLE-VALUES.
001160           05  FILLER PIC X(48) VALUE
001170               'ACADEMIC            0850BIOTECH-STARTUP     0950'.
001180           05  FILLER PIC X(48) VALUE
001190               'PHARMA-ENTERPRISE   1150RESEARCH-INSTITUTE  0900'.
001200       01  WS-SEG-TABLE REDEFINES WS-SEG-TABLE-VALUES.
001210           05  WS-SEG-ITEM OCCURS 4 TIMES INDEXED BY SEG-IDX2.
001220               10  WS-SEG-CODE            PIC X(20).
001230               10  WS-SEG-MULT            PIC 9V999.
001240      *
001250      *  RULE P1 CATEGORY ADJUSTMENT TABLE
001260       01  WS-CAT-TABLE-VALUES.
001270           05  FILLER PIC X(38) VALUE
001280               'REAGENTS       1050LAB-EQUIPMENT  1100'.
001290           05  FILLER PIC X(38) VALUE
001300               'CONSUMABLES    0980INSTRUMENTS    1200'.
001310           05  FILLER PIC X(19) VALUE
001320               'CHEMICALS      1020'.
001330       01  WS-CAT-TABLE REDEFINES WS-CAT-TABLE-VALUES.
001340           05  WS-CAT-ITEM OCCURS 5 TIMES INDEXED BY CAT-IDX2.
001350               10  WS-CAT-CODE            PIC X(15).
001360               10  WS-CAT-ADJ             PIC 9V999.
001370      *
001380       01  WS-RUN-DATE-N.
001390           05  WS-RUN-YR-N                PIC 9(02).
001400           05  WS-RUN-MO-N                PIC 9(02).
001410           05  WS-RUN-DA-N                PIC 9(02).
001420       01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-N.
001430           05  WS-RUN-YR-X                PIC X(02).
001440           05  WS-RUN-MO-X                PIC X(02).
001450           05  WS-RUN-DA-X                PIC X(02).
001460      *
001470       01  WS-CALC-FIELDS.
001480           05  WS-CUST-FOUND-W            PIC X(01) VALUE 'N'.
001490               88  WS-CUST-WAS-FOUND          VALUE 'Y'.
001500           05  WS-SEG-MULT-W              PIC 9V999 VALUE 1.000.
001510           05  WS-CAT-ADJ-W               PIC 9V999 VALUE 1.000.
001520           05  WS-REC-PRICE-W             PIC S9(7)V99.
001530           05  WS-TOTAL-COST-W            PIC S9(9)V99 VALUE 0.
001540           05  WS-OPT-REVENUE-W           PIC S9(9)V99 VALUE 0.
001550           05  WS-CURRENT-PCT-W           PIC S9(3)V99 VALUE 25.00.
001560           05  WS-OPTIMIZED-PCT-W         PIC S9(3)V99.
001570           05  WS-IMPROVEMENT-W           PIC S9(3)V99.
001580           05  WS-UPLIFT-W                PIC S9(9)V99.
001590      *
001600       PROCEDURE DIVISION.
001610           PERFORM 000-HOUSEKEEPING.
001620           PERFORM 100-MAIN UNTIL MARGIN-IN-EOF.
001630           PERFORM 900-CLOSE-FILES.
001640           GOBACK.
001650      *
001660       000-HOUSEKEEPING.
001670           OPEN INPUT  CUSTMAST.
001680           IF NOT CUSTMAST-OK
001690              DISPLAY 'MARGANLZ - ERROR OPENING CUSTMAST'
001700              GO TO 990-ERROR.
001710           OPEN INPUT  PRODMAST.
001720           IF NOT PRODMAST-OK
001730              DISPLAY 'MARGANLZ - ERROR OPENING PRODMAST'
001740              GO TO 990-ERROR.
001750           OPEN INPUT  MARGIN-IN.
001760           IF NOT MARGIN-IN-OK
001770              DISPLAY 'MARGANLZ - ERROR OPENING MARGIN-IN'
001780              GO TO 990-ERROR.
001790           OPEN OUTPUT MARGIN-OUT.
001800           ACCEPT WS-RUN-DATE-N FROM DATE.
001810           PERFORM 010-LOAD-CUSTOMER UNTIL CUSTMAST-EOF.
001820           PERFORM 020-LOAD-PRODUCT  UNTIL PRODMAST-EOF.
001830           READ MARGIN-IN
001840           AT END SET MARGIN-IN-EOF TO TRUE.
001850      *
001860       010-LOAD-CUSTOMER.
001870           READ CUSTMAST
001880           AT END
001890              SET CUSTMAST-EOF TO TRUE
001900           NOT AT END
001910              ADD 1 TO WS-CUST-TABLE-CNT
001920              MOVE CUST-ID-CPY      TO TBC-CUST-ID (WS-CUST-TABLE-CNT)
001930              MOVE CUST-SEGMENT-CPY
001940                                 TO TBC-CUST-SEGMENT (WS-CUST-TABLE-CNT)
001950           END-READ.
001960      *
001970       020-LOAD-PRODUCT.
001980           READ PRODMAST
001990           AT END
002000              SET PRODMAST-EOF TO TRUE
002010           NOT AT END
002020              ADD 1 TO WS-PROD-TABLE-CNT
002030              MOVE PROD-SKU-CPY      TO TBP-SKU (WS-PROD-TABLE-CNT)
002040              MOVE PROD-CATEGORY-CPY
002050                                 TO TBP-CATEGORY (WS-PROD-TABLE-CNT)
002060              MOVE PROD-BASE-PRICE-CPY
002070                                 TO TBP-BASE-PRICE (WS-PROD-TABLE-CNT)
002080           END-READ.
002090      *
002100      *  RULE P4 -- MARGIN ANALYSIS FOR ONE CUSTOMER/PRODUCT LIST
002110       100-MAIN.
002120           ADD 1 TO WS-REQ-COUNT
002130           MOVE 0 TO WS-TOTAL-COST-W
002140           MOVE 0 TO WS-OPT-REVENUE-W
002150           MOVE 'N' TO WS-CUST-FOUND-W
002160           SET CUST-IDX2 TO 1
002170           SEARCH WS-CUST-ENTRY
002180              AT END
002190                 DISPLAY 'MARGANLZ - CUSTOMER NOT ON FILE '
002200                         MARG-CUST-ID-I
002210              WHEN TBC-CUST-ID (CUST-IDX2) = MARG-CUST-ID-I
002220                 MOVE 'Y' TO WS-CUST-FOUND-W
002230           END-SEARCH
002240           PERFORM 110-ACCUMULATE-SKU
002250              VARYING SKU-IDX FROM 1 BY 1
002260              UNTIL SKU-IDX > 20
002270                 OR MARG-SKU-I (SKU-IDX) = SPACES
002280           PERFORM 200-CALCULATE-MARGIN
002290           PERFORM 210-WRITE-SUMMARY
002300           READ MARGIN-IN
002310           AT END SET MARGIN-IN-EOF TO TRUE.
002320      *
002330       110-ACCUMULATE-SKU.
002340           SET PROD-IDX2 TO 1
002350           SEARCH WS-PROD-ENTRY
002360              AT END
002370                 DISPLAY 'MARGANLZ - SKU NOT ON FILE '
002380                         MARG-SKU-I (SKU-IDX)
002390              WHEN TBP-SKU (PROD-IDX2) = MARG-SKU-I (SKU-IDX)
002400                 PERFORM 120-PRICE-ONE-SKU
002410           END-SEARCH.
002420      *
002430       120-PRICE-ONE-SKU.
002440           ADD TBP-BASE-PRICE (PROD-IDX2) TO WS-TOTAL-COST-W
002450           MOVE 1.000 TO WS-SEG-MULT-W
002460           MOVE 1.000 TO WS-CAT-ADJ-W
002470           IF WS-CUST-WAS-FOUND
002480              SET SEG-IDX2 TO 1
002490              SEARCH WS-SEG-ITEM
002500                 AT END CONTINUE
002510                 WHEN WS-SEG-CODE (SEG-IDX2) =
002520                      TBC-CUST-SEGMENT (CUST-IDX2)
002530                    MOVE WS-SEG-MULT (SEG-IDX2) TO WS-SEG-MULT-W
002540              END-SEARCH
002550           END-IF
002560           SET CAT-IDX2 TO 1
002570           SEARCH WS-CAT-ITEM
002580              AT END CONTINUE
002590              WHEN WS-CAT-CODE (CAT-IDX2) = TBP-CATEGORY (PROD-IDX2)
002600                 MOVE WS-CAT-ADJ (CAT-IDX2) TO WS-CAT-ADJ-W
002610           END-SEARCH
002620           COMPUTE WS-REC-PRICE-W ROUNDED =
002630              TBP-BASE-PRICE (PROD-IDX2) * WS-SEG-MULT-W * WS-CAT-ADJ-W
002640           ADD WS-REC-PRICE-W TO WS-OPT-REVENUE-W.
002650      *
002660       200-CALCULATE-MARGIN.
002670           IF WS-OPT-REVENUE-W NOT = 0
002680              COMPUTE WS-OPTIMIZED-PCT-W ROUNDED =
002690                 (WS-OPT-REVENUE-W - WS-TOTAL-COST-W) /
002700                 WS-OPT-REVENUE-W * 100
002710           ELSE
002720              MOVE 0 TO WS-OPTIMIZED-PCT-W
002730           END-IF
002740           COMPUTE WS-IMPROVEMENT-W ROUNDED =
002750              WS-OPTIMIZED-PCT-W - WS-CURRENT-PCT-W
002760           COMPUTE WS-UPLIFT-W ROUNDED =
002770              WS-OPT-REVENUE-W - (WS-TOTAL-COST-W * 1.25).
002780      *
002790       210-WRITE-SUMMARY.
002800           MOVE MARG-CUST-ID-I     TO MARG-CUST-ID-O
002810           MOVE WS-TOTAL-COST-W    TO MARG-TOTAL-COST-O
002820           MOVE WS-OPT-REVENUE-W   TO MARG-OPT-REVENUE-O
002830           MOVE WS-CURRENT-PCT-W   TO MARG-CURRENT-PCT-O
002840           MOVE WS-OPTIMIZED-PCT-W TO MARG-OPTIMIZED-PCT-O
002850           MOVE WS-IMPROVEMENT-W   TO MARG-IMPROVEMENT-O
002860           MOVE WS-UPLIFT-W        TO MARG-UPLIFT-O
002870           MOVE SPACES             TO FILLER OF MARG-SUMMARY-O
002880           WRITE MARG-SUMMARY-O.
002890      *
002900       900-CLOSE-FILES.
002910           DISPLAY '-----------------  '
002920           DISPLAY 'MARGANLZ CONTROL TOTALS'
002930           DISPLAY '-----------------  '
002940           DISPLAY 'REQUESTS PROCESSED: ' WS-REQ-COUNT
002950           CLOSE CUSTMAST, PRODMAST, MARGIN-IN, MARGIN-OUT
002960           DISPLAY 'End program MARGANLZ'.
002970      *
002980       990-ERROR.
002990           DISPLAY 'MARGANLZ - ABNORMAL TERMINATION'
003000           STOP RUN.
